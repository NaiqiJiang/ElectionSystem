000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ElecLoad.
000300 AUTHOR. R-GALINDO.
000400 INSTALLATION. CO-BD-OF-ELECTIONS.
000500 DATE-WRITTEN. 03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - COUNTY DATA PROCESSING.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000*---------------------------------------------------------------
001100* 03/11/87  RG   ORIGINAL CODING.  REQ 87-0114.  READS BALLOT1    CH87RG  
001200* 03/11/87  RG   TAPE AND BUILDS THE PARTY/CANDIDATE WORK FILES   CH87RG  
001300* 03/11/87  RG   FOR THE TABULATOR STEPS THAT FOLLOW THIS ONE.    CH87RG  
001400* 06/02/88  RG   ADDED BALLOT2 AND BALLOT3 SO A COUNTY CAN FILE   CH88RG  
001500* 06/02/88  RG   ITS PRECINCTS UNDER MORE THAN ONE TAPE. REQ      CH88RG  
001600* 06/02/88  RG   88-0041.                                         CH88RG  
001700* 01/09/90  LMT  OPL ROSTER LINE WAS DROPPING THE SECOND NAME     CH90LMT 
001800* 01/09/90  LMT  TOKEN WHEN A PARTY NAME HELD A TRAILING SPACE.   CH90LMT 
001900* 01/09/90  LMT  REQ 90-0003.                                     CH90LMT 
002000* 04/22/92  RG   MPO/MV CANDIDATE ROSTER BRACKET SCAN REWRITTEN   CH92RG  
002100* 04/22/92  RG   TO TOLERATE A SHORT LAST BRACKET.  REQ 92-0187.  CH92RG  
002200* 11/14/94  DWS  MISSING BALLOT FILE NOW SKIPPED INSTEAD OF       CH94DWS 
002300* 11/14/94  DWS  ABENDING THE STEP.  REQ 94-0266.                 CH94DWS 
002400* 08/02/96  RG   DEDUP OF PARTY/CANDIDATE NAMES ON A SECOND       CH96RG  
002500* 08/02/96  RG   BALLOT FILE OF THE SAME ELECTION TYPE. REQ       CH96RG  
002600* 08/02/96  RG   96-0512.                                         CH96RG  
002700* 02/19/99  LMT  YEAR 2000 READINESS REVIEW - NO DATE FIELDS      CH99LMT 
002800* 02/19/99  LMT  IN THIS PROGRAM.  SIGNED OFF PER MEMO 99-006.    CH99LMT 
002900* 09/30/01  DWS  RAISED ROSTER-COUNT MAXIMUM TO 50 PARTIES. REQ   CH01DWS 
003000* 09/30/01  DWS  01-0355.                                         CH01DWS 
003100* 05/15/04  RG   RAISED CANDIDATE TABLE MAXIMUM TO 300.  REQ      CH04RG
003200* 05/15/04  RG   04-0188.                                         CH04RG
003300* 03/02/07  JTK  A SECOND BALLOT FILE FOR AN ELECTION ALREADY     CH07JTK
003400* 03/02/07  JTK  ON FILE COULD STACK A NEW CANDIDATE OUTSIDE      CH07JTK
003500* 03/02/07  JTK  HIS OWN PARTY'S BLOCK IN THE CANDIDATE TABLE.    CH07JTK
003600* 03/02/07  JTK  CANDIDATE IS NOW INSERTED NEXT TO HIS PARTY,     CH07JTK
003700* 03/02/07  JTK  NOT JUST APPENDED AT THE END.  REQ 07-0091.      CH07JTK
003800* 11/19/09  JTK  ADDED FILE STATUS ERROR DECLARATIVES ON ALL      CH09JTK
003900* 11/19/09  JTK  SEVEN FILES SO A BAD READ OR WRITE STOPS THE     CH09JTK
004000* 11/19/09  JTK  STEP WITH A STATUS DISPLAY INSTEAD OF AN         CH09JTK
004100* 11/19/09  JTK  UNEXPLAINED ABEND.  REQ 09-0175.                 CH09JTK
004200*---------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT OPTIONAL ballot1 ASSIGN TO "BALLOT1"
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS fs-ballot1.
005400     SELECT OPTIONAL ballot2 ASSIGN TO "BALLOT2"
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS fs-ballot2.
005700     SELECT OPTIONAL ballot3 ASSIGN TO "BALLOT3"
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS fs-ballot3.
006000     SELECT elecctl  ASSIGN TO "ELECCTL"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS fs-elecctl.
006300     SELECT partywrk ASSIGN TO "PARTYWRK"
006400            ORGANIZATION IS RELATIVE
006500            ACCESS MODE  IS SEQUENTIAL
006600            RELATIVE KEY IS ws-partywrk-rrn
006700            FILE STATUS  IS fs-partywrk.
006800     SELECT candwrk  ASSIGN TO "CANDWRK"
006900            ORGANIZATION IS RELATIVE
007000            ACCESS MODE  IS SEQUENTIAL
007100            RELATIVE KEY IS ws-candwrk-rrn
007200            FILE STATUS  IS fs-candwrk.
007300     SELECT balwrk   ASSIGN TO "BALWRK"
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS fs-balwrk.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*---------------------------------------------------------------
008000* ONE GENERIC 200-BYTE LINE BUFFER SERVES ALL THREE BALLOT
008100* TAPES.  HEADER LINES ARE FIXED-FIELD TEXT SO THE NUMERIC
008200* SUB-FIELDS CAN BE RE-DEFINED DIRECTLY OVER THE CHARACTER
008300* BYTES -- NO CONVERSION VERB IS NEEDED.
008400*---------------------------------------------------------------
008500 FD  ballot1.
008600 01  ballot1-line.
008700     05  b1-text               PIC X(200).
008800
008900 FD  ballot2.
009000 01  ballot2-line.
009100     05  b2-text               PIC X(200).
009200
009300 FD  ballot3.
009400 01  ballot3-line.
009500     05  b3-text               PIC X(200).
009600
009700 FD  elecctl.
009800 01  elect-ctl-rec.
009900     05  ec-election-type      PIC X(3).
010000     05  ec-total-seats        PIC 9(5).
010100     05  ec-total-votes        PIC 9(7).
010200     05  ec-roster-count       PIC 9(4).
010300     05  ec-party-count        PIC 9(4).
010400     05  ec-cand-count         PIC 9(4).
010500     05  ec-file-count         PIC 9(2).
010600     05  FILLER                PIC X(40).
010700
010800 FD  partywrk.
010900 01  party-work-rec.
011000     05  pw-party-name          PIC X(20).
011100     05  pw-party-votes         PIC S9(7) COMP-3.
011200     05  pw-party-init-seats    PIC S9(5) COMP-3.
011300     05  pw-party-second-seats  PIC S9(5) COMP-3.
011400     05  pw-party-remainder     PIC S9(7) COMP-3.
011500     05  pw-party-final-seats   PIC S9(5) COMP-3.
011600     05  pw-party-won-rnd-flag  PIC X(1).
011700         88  pw-won-this-round      VALUE 'Y'.
011800         88  pw-not-won-this-round  VALUE 'N'.
011900     05  FILLER                 PIC X(30).
012000
012100 FD  candwrk.
012200 01  cand-work-rec.
012300     05  cw-cand-name          PIC X(20).
012400     05  cw-cand-party-idx     PIC S9(4) COMP-3.
012500     05  cw-cand-votes         PIC S9(7) COMP-3.
012600     05  cw-cand-seats         PIC S9(5) COMP-3.
012700     05  cw-cand-has-seat-flag PIC X(1).
012800         88  cw-has-seat           VALUE 'Y'.
012900         88  cw-no-seat            VALUE 'N'.
013000     05  FILLER                PIC X(20).
013100
013200 FD  balwrk.
013300 01  balwrk-line.
013400     05  bw-text               PIC X(200).
013500
013600 WORKING-STORAGE SECTION.
013700 77  ws-cte-01                 PIC 9(01) COMP VALUE 1.
013800 77  fs-ballot1                PIC X(02) VALUE SPACES.
013900 77  fs-ballot2                PIC X(02) VALUE SPACES.
014000 77  fs-ballot3                PIC X(02) VALUE SPACES.
014100 77  fs-elecctl                PIC X(02) VALUE SPACES.
014200 77  fs-partywrk               PIC X(02) VALUE SPACES.
014300 77  fs-candwrk                PIC X(02) VALUE SPACES.
014400 77  fs-balwrk                 PIC X(02) VALUE SPACES.
014500 77  ws-partywrk-rrn            PIC 9(04) COMP VALUE 0.
014600 77  ws-candwrk-rrn             PIC 9(04) COMP VALUE 0.
014700
014800 01  ws-current-file-no        PIC 9(1) COMP VALUE 0.
014900 01  ws-files-loaded           PIC 9(2) COMP VALUE 0.
015000 01  ws-eof-switch             PIC X(1) VALUE 'N'.
015100     88  ws-eof                    VALUE 'Y'.
015200     88  ws-not-eof                VALUE 'N'.
015300 01  ws-file-present-switch    PIC X(1) VALUE 'N'.
015400     88  ws-file-present           VALUE 'Y'.
015500     88  ws-file-absent            VALUE 'N'.
015600
015700*---------------------------------------------------------------
015800* SECOND VIEW OF THE LINE BUFFER -- FIXED-FIELD HEADER LAYOUT
015900* FOR ELECTION TYPE / SEATS / VOTES / ROSTER-COUNT.  THE SAME
016000* 200 BYTES ARE MOVED IN HERE FROM WHICHEVER TAPE IS OPEN.
016100*---------------------------------------------------------------
016200 01  ws-header-line.
016300     05  ws-hdr-text            PIC X(200).
016400 01  ws-header-type-view REDEFINES ws-header-line.
016500     05  ws-hdr-election-type   PIC X(3).
016600     05  FILLER                 PIC X(197).
016700 01  ws-header-seats-view REDEFINES ws-header-line.
016800     05  ws-hdr-total-seats     PIC 9(5).
016900     05  FILLER                 PIC X(195).
017000 01  ws-header-cpl-votes-view REDEFINES ws-header-line.
017100     05  ws-hdr-cpl-tot-votes   PIC 9(7).
017200     05  FILLER                 PIC X(193).
017300 01  ws-header-roster-cnt-view REDEFINES ws-header-line.
017400     05  ws-hdr-roster-count    PIC 9(4).
017500     05  FILLER                 PIC X(196).
017600 01  ws-header-mpv-cand-cnt-view REDEFINES ws-header-line.
017700     05  ws-hdr-cand-count      PIC 9(4).
017800     05  FILLER                 PIC X(196).
017900 01  ws-header-mpv-votes-view REDEFINES ws-header-line.
018000     05  ws-hdr-mpv-tot-votes   PIC 9(7).
018100     05  FILLER                 PIC X(193).
018200
018300 01  ws-scan-pointer            PIC 9(3) COMP VALUE 1.
018400 01  ws-roster-segment          PIC X(60) VALUE SPACES.
018500 01  ws-name-party-pair         PIC X(60) VALUE SPACES.
018600 01  ws-scan-junk               PIC X(60) VALUE SPACES.
018700 01  ws-raw-name                PIC X(40) VALUE SPACES.
018800 01  ws-raw-party               PIC X(40) VALUE SPACES.
018900
019000 01  ws-token-table.
019100     05  ws-token OCCURS 300 TIMES
019200                  INDEXED BY ws-token-idx
019300                  PIC X(20).
019400
019500 01  ws-token-count             PIC 9(3) COMP VALUE 0.
019600
019700*---------------------------------------------------------------
019800* HOLDS THE MPO/MV CANDIDATE NAMES IN ROSTER ORDER FOR THIS
019900* TAPE (151000), SEPARATE FROM WS-TOKEN SO THE BALLOT-LINE
020000* SPLIT (131000) CAN REUSE WS-TOKEN WITHOUT DESTROYING THEM.
020100*---------------------------------------------------------------
020200 01  ws-roster-name-table.
020300     05  ws-roster-name OCCURS 300 TIMES
020400                        INDEXED BY ws-rn-idx
020500                        PIC X(20).
020600 01  ws-mark-position           PIC 9(3) COMP VALUE 0.
020700 01  ws-found-switch            PIC X(1) VALUE 'N'.
020800     88  ws-found                  VALUE 'Y'.
020900
021000*---------------------------------------------------------------
021100* PARTY AND CANDIDATE TABLES - BUILT HERE, WRITTEN OUT TO
021200* PARTYWRK/CANDWRK FOR THE STEPS THAT FOLLOW.
021300*---------------------------------------------------------------
021400 01  ws-party-count             PIC 9(2) COMP VALUE 0.
021500 01  ws-party-table.
021600     05  ws-party OCCURS 0 TO 50 TIMES
021700                  DEPENDING ON ws-party-count
021800                  INDEXED BY ws-pty-idx.
021900         10  ws-pty-name        PIC X(20).
022000         10  ws-pty-votes       PIC S9(7) COMP-3 VALUE 0.
022100
022200 01  ws-cand-count              PIC 9(3) COMP VALUE 0.
022300 01  ws-cand-table.
022400     05  ws-cand OCCURS 0 TO 300 TIMES
022500                 DEPENDING ON ws-cand-count
022600                 INDEXED BY ws-cnd-idx.
022700         10  ws-cnd-name        PIC X(20).
022800         10  ws-cnd-party-idx   PIC S9(4) COMP-3 VALUE 0.
022900         10  ws-cnd-votes       PIC S9(7) COMP-3 VALUE 0.
023000
023100 01  ws-ins-point               PIC 9(3) COMP VALUE 0.
023200 01  ws-election-type           PIC X(3) VALUE SPACES.
023300 01  ws-total-seats             PIC 9(5) COMP VALUE 0.
023400 01  ws-total-votes             PIC 9(7) COMP VALUE 0.
023500 01  ws-roster-count            PIC 9(4) COMP VALUE 0.
023600
023700 PROCEDURE DIVISION.
023800 DECLARATIVES.
023900 file-handler SECTION.
024000     USE AFTER ERROR PROCEDURE ON ballot1 ballot2 ballot3
024100                                  elecctl partywrk candwrk balwrk.
024200*---------------------------------------------------------------
024300* A MISSING OPTIONAL BALLOT TAPE COMES BACK STATUS 05 AND NEVER
024400* REACHES THIS DECLARATIVE - THAT IS A NORMAL CONDITION AND IS
024500* HANDLED DOWN IN 100000-BEGIN-OPEN-FILES.  WHAT LANDS HERE IS A
024600* REAL READ/WRITE/OPEN FAILURE ON ONE OF THE SEVEN FILES. REQ
024700* 09-0175.
024800*---------------------------------------------------------------
024900 status-check.
025000     DISPLAY "ELECLOAD - FILE I/O ERROR - JOB STEP ABENDING"
025100     DISPLAY "BALLOT1=" fs-ballot1 " BALLOT2=" fs-ballot2
025200             " BALLOT3=" fs-ballot3
025300     DISPLAY "ELECCTL=" fs-elecctl " PARTYWRK=" fs-partywrk
025400             " CANDWRK=" fs-candwrk " BALWRK=" fs-balwrk
025500     STOP "NOTIFY OPERATIONS - ELECLOAD FILE ERROR.".
025600 END DECLARATIVES.
025700 MAIN-PARAGRAPH.
025800     PERFORM 100000-begin-open-files
025900        THRU 100000-end-open-files
026000
026100     PERFORM 110000-begin-load-one-file
026200        THRU 110000-end-load-one-file
026300       VARYING ws-current-file-no FROM 1 BY 1
026400         UNTIL ws-current-file-no > 3
026500
026600     PERFORM 900000-begin-wrap-up
026700        THRU 900000-end-wrap-up
026800
026900     STOP RUN.
027000
027100 100000-begin-open-files.
027200     OPEN INPUT  ballot1
027300     OPEN INPUT  ballot2
027400     OPEN INPUT  ballot3
027500     OPEN OUTPUT elecctl
027600     OPEN OUTPUT partywrk
027700     OPEN OUTPUT candwrk
027800     OPEN OUTPUT balwrk
027900     DISPLAY "ELECLOAD - BALLOT FILE LOADER STARTING".
028000 100000-end-open-files.
028100     EXIT.
028200
028300*---------------------------------------------------------------
028400* ONE PASS PER BALLOT TAPE.  A MISSING TAPE IS SKIPPED; IT IS
028500* NOT AN ABEND CONDITION (SEE REQ 94-0266 ABOVE).
028600*---------------------------------------------------------------
028700 110000-begin-load-one-file.
028800     SET ws-file-absent TO TRUE
028900     EVALUATE ws-current-file-no
029000         WHEN 1
029100             IF fs-ballot1 = "00" OR fs-ballot1 = "05"
029200                 SET ws-file-present TO TRUE
029300             END-IF
029400         WHEN 2
029500             IF fs-ballot2 = "00" OR fs-ballot2 = "05"
029600                 SET ws-file-present TO TRUE
029700             END-IF
029800         WHEN 3
029900             IF fs-ballot3 = "00" OR fs-ballot3 = "05"
030000                 SET ws-file-present TO TRUE
030100             END-IF
030200     END-EVALUATE
030300
030400     IF ws-file-absent
030500         DISPLAY "ELECLOAD - BALLOT" ws-current-file-no
030600                 " NOT PRESENT, SKIPPING"
030700     ELSE
030800         SET ws-not-eof TO TRUE
030900         PERFORM 112000-begin-read-line
031000            THRU 112000-end-read-line
031100         IF NOT ws-eof
031200             MOVE ws-hdr-election-type TO ws-election-type
031300             PERFORM 120000-begin-load-header-and-roster
031400                THRU 120000-end-load-header-and-roster
031500             ADD ws-cte-01 TO ws-files-loaded
031600         END-IF
031700     END-IF.
031800 110000-end-load-one-file.
031900     EXIT.
032000
032100*---------------------------------------------------------------
032200* READS THE NEXT LINE FROM WHICHEVER TAPE IS CURRENT INTO THE
032300* COMMON WS-HEADER-LINE BUFFER.
032400*---------------------------------------------------------------
032500 112000-begin-read-line.
032600     EVALUATE ws-current-file-no
032700         WHEN 1
032800             READ ballot1 INTO ws-header-line
032900                 AT END SET ws-eof TO TRUE
033000             END-READ
033100         WHEN 2
033200             READ ballot2 INTO ws-header-line
033300                 AT END SET ws-eof TO TRUE
033400             END-READ
033500         WHEN 3
033600             READ ballot3 INTO ws-header-line
033700                 AT END SET ws-eof TO TRUE
033800             END-READ
033900     END-EVALUATE.
034000 112000-end-read-line.
034100     EXIT.
034200
034300 120000-begin-load-header-and-roster.
034400     IF ws-election-type = "CPL" OR ws-election-type = "OPL"
034500         PERFORM 121000-begin-load-list-header
034600            THRU 121000-end-load-list-header
034700         PERFORM 130000-begin-load-list-roster
034800            THRU 130000-end-load-list-roster
034900           VARYING ws-mark-position FROM 1 BY 1
035000             UNTIL ws-mark-position > ws-roster-count
035100         PERFORM 140000-begin-store-ballot-lines
035200            THRU 140000-end-store-ballot-lines
035300     ELSE
035400         PERFORM 150000-begin-load-mpv-header
035500            THRU 150000-end-load-mpv-header
035600         PERFORM 160000-begin-tally-mpv-ballots
035700            THRU 160000-end-tally-mpv-ballots
035800     END-IF.
035900 120000-end-load-header-and-roster.
036000     EXIT.
036100
036200*---------------------------------------------------------------
036300* CPL/OPL HEADER: SEATS, VOTES, ROSTER-COUNT LINES.  SEATS AND
036400* VOTES ACCUMULATE ACROSS MULTIPLE BALLOT TAPES OF THE SAME
036500* ELECTION TYPE (REQ 88-0041).
036600*---------------------------------------------------------------
036700 121000-begin-load-list-header.
036800     PERFORM 112000-begin-read-line THRU 112000-end-read-line
036900     ADD ws-hdr-total-seats TO ws-total-seats
037000
037100     PERFORM 112000-begin-read-line THRU 112000-end-read-line
037200     ADD ws-hdr-cpl-tot-votes TO ws-total-votes
037300
037400     PERFORM 112000-begin-read-line THRU 112000-end-read-line
037500     MOVE ws-hdr-roster-count TO ws-roster-count.
037600 121000-end-load-list-header.
037700     EXIT.
037800
037900*---------------------------------------------------------------
038000* ONE CPL OR OPL ROSTER LINE.  CPL: PARTY NAME FOLLOWED BY ITS
038100* CANDIDATES.  OPL: PARTY NAME, CANDIDATE NAME.  EITHER WAY THE
038200* PARTY IS LOOKED UP BY NAME AND MERGED IF ALREADY ON FILE FROM
038300* AN EARLIER BALLOT TAPE (REQ 96-0512).
038400*---------------------------------------------------------------
038500 130000-begin-load-list-roster.
038600     PERFORM 112000-begin-read-line THRU 112000-end-read-line
038700     PERFORM 131000-begin-split-roster-line
038800        THRU 131000-end-split-roster-line
038900
039000     MOVE ws-token(1) TO ws-raw-name
039100     PERFORM 132000-begin-find-or-add-party
039200        THRU 132000-end-find-or-add-party
039300
039400     IF ws-election-type = "CPL"
039500         PERFORM 133000-begin-add-cpl-candidates
039600            THRU 133000-end-add-cpl-candidates
039700           VARYING ws-token-idx FROM 2 BY 1
039800             UNTIL ws-token-idx > ws-token-count
039900     ELSE
040000         MOVE ws-token(2) TO ws-raw-name
040100         PERFORM 134000-begin-add-opl-candidate
040200            THRU 134000-end-add-opl-candidate
040300     END-IF.
040400 130000-end-load-list-roster.
040500     EXIT.
040600
040700*---------------------------------------------------------------
040800* SPLITS A COMMA-SEPARATED ROSTER LINE INTO WS-TOKEN(1..N).
040900*---------------------------------------------------------------
041000 131000-begin-split-roster-line.
041100     MOVE 0 TO ws-token-count
041200     SET ws-token-idx TO 1
041300     SET ws-scan-pointer TO 1
041400     PERFORM 131100-begin-split-one-token
041500        THRU 131100-end-split-one-token
041600       UNTIL ws-scan-pointer > 200
041700           OR ws-hdr-text(ws-scan-pointer:1) = SPACE.
041800 131000-end-split-roster-line.
041900     EXIT.
042000
042100 131100-begin-split-one-token.
042200     UNSTRING ws-hdr-text DELIMITED BY ","
042300         INTO ws-token(ws-token-idx)
042400         WITH POINTER ws-scan-pointer
042500     ADD ws-cte-01 TO ws-token-count
042600     SET ws-token-idx UP BY 1
042700     IF ws-token-idx > 300
042800         SET ws-scan-pointer TO 201
042900     END-IF.
043000 131100-end-split-one-token.
043100     EXIT.
043200
043300 132000-begin-find-or-add-party.
043400     SET ws-found TO FALSE
043500     SET ws-pty-idx TO 1
043600     PERFORM 132100-begin-scan-one-party
043700        THRU 132100-end-scan-one-party
043800       VARYING ws-pty-idx FROM 1 BY 1
043900         UNTIL ws-pty-idx > ws-party-count OR ws-found
044000
044100     IF NOT ws-found
044200         ADD ws-cte-01 TO ws-party-count
044300         SET ws-pty-idx TO ws-party-count
044400         MOVE ws-raw-name   TO ws-pty-name(ws-pty-idx)
044500         MOVE 0             TO ws-pty-votes(ws-pty-idx)
044600     END-IF.
044700 132000-end-find-or-add-party.
044800     EXIT.
044900
045000 132100-begin-scan-one-party.
045100     IF ws-pty-name(ws-pty-idx) = ws-raw-name
045200         SET ws-found TO TRUE
045300     END-IF.
045400 132100-end-scan-one-party.
045500     EXIT.
045600
045700*---------------------------------------------------------------
045800* A CANDIDATE IS MERGED ONLY IF A SAME-NAMED CANDIDATE OF THE
045900* SAME PARTY IS ALREADY ON FILE, NOT JUST THE SAME NAME - SEE
046000* REQ 96-0512 DEDUP NOTE ABOVE.  TWO PARTIES CAN RUN A CANDIDATE
046100* WITH THE SAME NAME AND THEY MUST NOT BE MERGED TOGETHER.
046200*---------------------------------------------------------------
046300 133000-begin-add-cpl-candidates.
046400     MOVE ws-token(ws-token-idx) TO ws-raw-name
046500     PERFORM 135000-begin-find-or-add-candidate
046600        THRU 135000-end-find-or-add-candidate.
046700 133000-end-add-cpl-candidates.
046800     EXIT.
046900
047000 134000-begin-add-opl-candidate.
047100     PERFORM 135000-begin-find-or-add-candidate
047200        THRU 135000-end-find-or-add-candidate.
047300 134000-end-add-opl-candidate.
047400     EXIT.
047500
047600 135000-begin-find-or-add-candidate.
047700     SET ws-found TO FALSE
047800     SET ws-cnd-idx TO 1
047900     PERFORM 135100-begin-scan-one-candidate
048000        THRU 135100-end-scan-one-candidate
048100       VARYING ws-cnd-idx FROM 1 BY 1
048200         UNTIL ws-cnd-idx > ws-cand-count OR ws-found
048300
048400     IF NOT ws-found
048500         PERFORM 135200-begin-find-party-insert-point
048600            THRU 135200-end-find-party-insert-point
048700         PERFORM 135300-begin-open-candidate-slot
048800            THRU 135300-end-open-candidate-slot
048900         SET ws-cnd-idx TO ws-ins-point
049000         MOVE ws-raw-name   TO ws-cnd-name(ws-cnd-idx)
049100         MOVE ws-pty-idx    TO ws-cnd-party-idx(ws-cnd-idx)
049200         MOVE 0             TO ws-cnd-votes(ws-cnd-idx)
049300     END-IF.
049400 135000-end-find-or-add-candidate.
049500     EXIT.
049600
049700 135100-begin-scan-one-candidate.
049800     IF ws-cnd-name(ws-cnd-idx)      = ws-raw-name
049900        AND ws-cnd-party-idx(ws-cnd-idx) = ws-pty-idx
050000         SET ws-found TO TRUE
050100     END-IF.
050200 135100-end-scan-one-candidate.
050300     EXIT.
050400
050500*---------------------------------------------------------------
050600* A NEW CANDIDATE MUST LAND NEXT TO THE REST OF HIS OWN PARTY'S
050700* CANDIDATES, NOT JUST TACKED ON AT THE END OF THE TABLE, OR THE
050800* RANGE SCAN IN THE CPL/OPL SEAT STEPS (PARAS 420000-440000 OF
050900* THOSE PROGRAMS) WILL SWEEP IN SOME OTHER PARTY'S CANDIDATES
051000* WHEN A SECOND BALLOT FILE ADDS A CANDIDATE TO A PARTY ALREADY
051100* SEEN ON THE FIRST FILE.  REQ 96-0512 FOLLOW-UP - SEE CH-LOG.
051200*---------------------------------------------------------------
051300 135200-begin-find-party-insert-point.
051400     MOVE 0 TO ws-ins-point
051500     SET ws-cnd-idx TO 1
051600     PERFORM 135210-begin-check-one-slot
051700        THRU 135210-end-check-one-slot
051800       VARYING ws-cnd-idx FROM 1 BY 1
051900         UNTIL ws-cnd-idx > ws-cand-count
052000
052100     ADD ws-cte-01 TO ws-cand-count
052200     IF ws-ins-point = 0
052300         MOVE ws-cand-count TO ws-ins-point
052400     ELSE
052500         ADD ws-cte-01 TO ws-ins-point
052600     END-IF.
052700 135200-end-find-party-insert-point.
052800     EXIT.
052900
053000 135210-begin-check-one-slot.
053100     IF ws-cnd-party-idx(ws-cnd-idx) = ws-pty-idx
053200         SET ws-ins-point TO ws-cnd-idx
053300     END-IF.
053400 135210-end-check-one-slot.
053500     EXIT.
053600
053700*---------------------------------------------------------------
053800* OPENS A GAP AT WS-INS-POINT BY SLIDING EVERY CANDIDATE BELOW IT
053900* DOWN ONE SLOT, WORKING FROM THE BOTTOM OF THE TABLE UP SO NO
054000* ROW IS OVERWRITTEN BEFORE IT IS COPIED.
054100*---------------------------------------------------------------
054200 135300-begin-open-candidate-slot.
054300     IF ws-ins-point < ws-cand-count
054400         SET ws-cnd-idx TO ws-cand-count
054500         PERFORM 135310-begin-shift-one-slot-down
054600            THRU 135310-end-shift-one-slot-down
054700           VARYING ws-cnd-idx FROM ws-cand-count BY -1
054800             UNTIL ws-cnd-idx <= ws-ins-point
054900     END-IF.
055000 135300-end-open-candidate-slot.
055100     EXIT.
055200
055300 135310-begin-shift-one-slot-down.
055400     MOVE ws-cnd-name(ws-cnd-idx - 1)      TO ws-cnd-name(ws-cnd-idx)
055500     MOVE ws-cnd-party-idx(ws-cnd-idx - 1) TO ws-cnd-party-idx(ws-cnd-idx)
055600     MOVE ws-cnd-votes(ws-cnd-idx - 1)     TO ws-cnd-votes(ws-cnd-idx)
055700 135310-end-shift-one-slot-down.
055800     EXIT.
055900
056000*---------------------------------------------------------------
056100* REMAINING LINES OF A CPL/OPL TAPE ARE BALLOT MARK LINES; THEY
056200* ARE COPIED VERBATIM TO BALWRK FOR THE TABULATOR STEP.  BLANK
056300* LINES ARE SKIPPED.
056400*---------------------------------------------------------------
056500 140000-begin-store-ballot-lines.
056600     PERFORM 112000-begin-read-line THRU 112000-end-read-line
056700     PERFORM 140100-begin-store-one-ballot-line
056800        THRU 140100-end-store-one-ballot-line
056900       UNTIL ws-eof.
057000 140000-end-store-ballot-lines.
057100     EXIT.
057200
057300 140100-begin-store-one-ballot-line.
057400     IF ws-hdr-text NOT = SPACES
057500         MOVE ws-hdr-text TO bw-text
057600         WRITE balwrk-line
057700     END-IF
057800     PERFORM 112000-begin-read-line
057900        THRU 112000-end-read-line.
058000 140100-end-store-one-ballot-line.
058100     EXIT.
058200
058300*---------------------------------------------------------------
058400* MPO/MV HEADER: SEATS, CANDIDATE-COUNT, BRACKETED ROSTER LINE,
058500* VOTES.
058600*---------------------------------------------------------------
058700 150000-begin-load-mpv-header.
058800     PERFORM 112000-begin-read-line THRU 112000-end-read-line
058900     ADD ws-hdr-total-seats TO ws-total-seats
059000
059100     PERFORM 112000-begin-read-line THRU 112000-end-read-line
059200     MOVE ws-hdr-cand-count TO ws-roster-count
059300
059400     PERFORM 112000-begin-read-line THRU 112000-end-read-line
059500     PERFORM 151000-begin-scan-bracket-roster
059600        THRU 151000-end-scan-bracket-roster
059700
059800     PERFORM 112000-begin-read-line THRU 112000-end-read-line
059900     ADD ws-hdr-mpv-tot-votes TO ws-total-votes.
060000 150000-end-load-mpv-header.
060100     EXIT.
060200
060300*---------------------------------------------------------------
060400* PICKS "NAME" OUT OF EACH "[NAME, PARTY]" PAIR ON THE ROSTER
060500* LINE AND ADDS IT TO THE GLOBAL CANDIDATE TABLE IF NOT ALREADY
060600* THERE.  ONE WS-TOKEN(N) HOLDS ONE CANDIDATE NAME, IN ROSTER
060700* ORDER, FOR THE TALLY PASS BELOW.  REWRITTEN 04/22/92 TO
060800* TOLERATE A SHORT LAST BRACKET (REQ 92-0187).
060900*---------------------------------------------------------------
061000 151000-begin-scan-bracket-roster.
061100     MOVE 0 TO ws-token-count
061200     SET ws-scan-pointer TO 1
061300     PERFORM 151100-begin-scan-one-bracket
061400        THRU 151100-end-scan-one-bracket
061500       UNTIL ws-scan-pointer > 200
061600           OR ws-token-count >= ws-roster-count.
061700 151000-end-scan-bracket-roster.
061800     EXIT.
061900
062000 151100-begin-scan-one-bracket.
062100     UNSTRING ws-hdr-text DELIMITED BY "]"
062200         INTO ws-roster-segment
062300         WITH POINTER ws-scan-pointer
062400     IF ws-roster-segment NOT = SPACES
062500         UNSTRING ws-roster-segment DELIMITED BY "["
062600             INTO ws-scan-junk ws-name-party-pair
062700         UNSTRING ws-name-party-pair DELIMITED BY ","
062800             INTO ws-raw-name ws-raw-party
062900         ADD ws-cte-01 TO ws-token-count
063000         MOVE ws-raw-name TO ws-roster-name(ws-token-count)
063100     END-IF
063200     MOVE SPACES TO ws-roster-segment.
063300 151100-end-scan-one-bracket.
063400     EXIT.
063500
063600*---------------------------------------------------------------
063700* MPO/MV BALLOT LINES ARE TALLIED IMMEDIATELY (THEY ARE NOT
063800* RE-READ BY A LATER STEP).  EACH "1" IN POSITION I ADDS A VOTE
063900* TO THE I-TH ROSTER CANDIDATE OF THIS TAPE, MAPPED TO THE
064000* GLOBAL CANDIDATE TABLE BY NAME.  A MARK PAST THE ROSTER IS
064100* IGNORED.  MV BALLOTS MAY CARRY MORE THAN ONE MARK.
064200*---------------------------------------------------------------
064300 160000-begin-tally-mpv-ballots.
064400     PERFORM 112000-begin-read-line THRU 112000-end-read-line
064500     PERFORM 160100-begin-tally-one-ballot-card
064600        THRU 160100-end-tally-one-ballot-card
064700       UNTIL ws-eof.
064800 160000-end-tally-mpv-ballots.
064900     EXIT.
065000
065100 160100-begin-tally-one-ballot-card.
065200     IF ws-hdr-text NOT = SPACES
065300         PERFORM 131000-begin-split-roster-line
065400            THRU 131000-end-split-roster-line
065500         PERFORM 161000-begin-tally-one-ballot-line
065600            THRU 161000-end-tally-one-ballot-line
065700           VARYING ws-mark-position FROM 1 BY 1
065800             UNTIL ws-mark-position > ws-roster-count
065900               OR  ws-mark-position > ws-token-count
066000     END-IF
066100     PERFORM 112000-begin-read-line
066200        THRU 112000-end-read-line.
066300 160100-end-tally-one-ballot-card.
066400     EXIT.
066500
066600 161000-begin-tally-one-ballot-line.
066700     IF ws-token(ws-mark-position) = "1"
066800         PERFORM 162000-begin-find-or-add-mpv-candidate
066900            THRU 162000-end-find-or-add-mpv-candidate
067000     END-IF.
067100 161000-end-tally-one-ballot-line.
067200     EXIT.
067300
067400*---------------------------------------------------------------
067500* WS-TOKEN(WS-MARK-POSITION) AT THIS POINT IS "1", NOT A NAME,
067600* SO THE CANDIDATE NAME FOR THIS ROSTER POSITION IS RE-SCANNED
067700* FROM THE ROSTER LINE'S OWN TOKEN LIST, BUILT DURING
067800* 151000-BEGIN-SCAN-BRACKET-ROSTER AND STILL HELD IN
067900* WS-ROSTER-NAME.
068000*---------------------------------------------------------------
068100 162000-begin-find-or-add-mpv-candidate.
068200     MOVE ws-roster-name(ws-mark-position) TO ws-raw-name
068300     SET ws-found TO FALSE
068400     SET ws-cnd-idx TO 1
068500     PERFORM 162100-begin-scan-one-mpv-candidate
068600        THRU 162100-end-scan-one-mpv-candidate
068700       VARYING ws-cnd-idx FROM 1 BY 1
068800         UNTIL ws-cnd-idx > ws-cand-count OR ws-found
068900
069000     IF NOT ws-found
069100         ADD ws-cte-01 TO ws-cand-count
069200         SET ws-cnd-idx TO ws-cand-count
069300         MOVE ws-raw-name TO ws-cnd-name(ws-cnd-idx)
069400         MOVE 0           TO ws-cnd-party-idx(ws-cnd-idx)
069500         MOVE 0           TO ws-cnd-votes(ws-cnd-idx)
069600     END-IF
069700     ADD ws-cte-01 TO ws-cnd-votes(ws-cnd-idx).
069800 162000-end-find-or-add-mpv-candidate.
069900     EXIT.
070000
070100 162100-begin-scan-one-mpv-candidate.
070200     IF ws-cnd-name(ws-cnd-idx) = ws-raw-name
070300         SET ws-found TO TRUE
070400     END-IF.
070500 162100-end-scan-one-mpv-candidate.
070600     EXIT.
070700
070800*---------------------------------------------------------------
070900* WRITES THE CONTROL RECORD AND THE PARTY/CANDIDATE WORK FILES
071000* FROM THE TABLES BUILT ABOVE, THEN CLOSES EVERYTHING DOWN.
071100*---------------------------------------------------------------
071200 900000-begin-wrap-up.
071300     MOVE ws-election-type  TO ec-election-type
071400     MOVE ws-total-seats    TO ec-total-seats
071500     MOVE ws-total-votes    TO ec-total-votes
071600     MOVE ws-roster-count   TO ec-roster-count
071700     MOVE ws-party-count    TO ec-party-count
071800     MOVE ws-cand-count     TO ec-cand-count
071900     MOVE ws-files-loaded   TO ec-file-count
072000     WRITE elect-ctl-rec
072100
072200     SET ws-pty-idx TO 1
072300     PERFORM 910000-begin-write-one-party
072400        THRU 910000-end-write-one-party
072500       VARYING ws-pty-idx FROM 1 BY 1
072600         UNTIL ws-pty-idx > ws-party-count
072700
072800     SET ws-cnd-idx TO 1
072900     PERFORM 920000-begin-write-one-candidate
073000        THRU 920000-end-write-one-candidate
073100       VARYING ws-cnd-idx FROM 1 BY 1
073200         UNTIL ws-cnd-idx > ws-cand-count
073300
073400     DISPLAY "ELECLOAD - " ws-files-loaded " FILE(S) LOADED, "
073500             ws-party-count " PARTIES, " ws-cand-count
073600             " CANDIDATES"
073700
073800     CLOSE ballot1
073900     CLOSE ballot2
074000     CLOSE ballot3
074100     CLOSE elecctl
074200     CLOSE partywrk
074300     CLOSE candwrk
074400     CLOSE balwrk.
074500 900000-end-wrap-up.
074600     EXIT.
074700
074800 910000-begin-write-one-party.
074900     MOVE ws-pty-name(ws-pty-idx)  TO pw-party-name
075000     MOVE ws-pty-votes(ws-pty-idx) TO pw-party-votes
075100     MOVE 0                        TO pw-party-init-seats
075200     MOVE 0                        TO pw-party-second-seats
075300     MOVE 0                        TO pw-party-remainder
075400     MOVE 0                        TO pw-party-final-seats
075500     MOVE "N"                      TO pw-party-won-rnd-flag
075600     WRITE party-work-rec.
075700 910000-end-write-one-party.
075800     EXIT.
075900
076000 920000-begin-write-one-candidate.
076100     MOVE ws-cnd-name(ws-cnd-idx)      TO cw-cand-name
076200     MOVE ws-cnd-party-idx(ws-cnd-idx) TO cw-cand-party-idx
076300     MOVE ws-cnd-votes(ws-cnd-idx)     TO cw-cand-votes
076400     MOVE 0                            TO cw-cand-seats
076500     MOVE "N"                          TO cw-cand-has-seat-flag
076600     WRITE cand-work-rec.
076700 920000-end-write-one-candidate.
076800     EXIT.
076900
077000 END PROGRAM ElecLoad.
