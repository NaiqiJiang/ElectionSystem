000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ElecCPL.
000300 AUTHOR. R-GALINDO.
000400 INSTALLATION. CO-BD-OF-ELECTIONS.
000500 DATE-WRITTEN. 03/18/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - COUNTY DATA PROCESSING.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000*---------------------------------------------------------------
001100* 03/18/87  RG   ORIGINAL CODING.  REQ 87-0114.  CLOSED PARTY     CH87RG  
001200* 03/18/87  RG   LIST TABULATOR - QUOTA AND LARGEST REMAINDER     CH87RG  
001300* 03/18/87  RG   SEAT ALLOCATION, THEN CANDIDATE ASSIGNMENT.      CH87RG  
001400* 07/19/88  RG   STEP NOW CHECKS ELECCTL AND EXITS QUIETLY WHEN   CH88RG  
001500* 07/19/88  RG   THE TAPE ON FILE IS NOT A CPL ELECTION.  REQ     CH88RG  
001600* 07/19/88  RG   88-0058.                                         CH88RG  
001700* 02/03/91  LMT  QUOTA ARITHMETIC WAS ROUNDING INSTEAD OF         CH91LMT 
001800* 02/03/91  LMT  TRUNCATING - UNDER-AWARDED SEATS ON A CLOSE      CH91LMT 
001900* 02/03/91  LMT  COUNT.  REQ 91-0027.                             CH91LMT 
002000* 10/11/93  RG   REMAINDER-SEAT TIE NOW BROKEN BY FUNCTION        CH93RG  
002100* 10/11/93  RG   RANDOM INSTEAD OF FIRST-PARTY-WINS.  REQ         CH93RG  
002200* 10/11/93  RG   93-0201.                                         CH93RG  
002300* 02/19/99  LMT  YEAR 2000 READINESS REVIEW - NO DATE FIELDS      CH99LMT 
002400* 02/19/99  LMT  IN THIS PROGRAM.  SIGNED OFF PER MEMO 99-006.    CH99LMT 
002500* 09/30/01  DWS  RAISED PARTY TABLE MAXIMUM TO 50 TO MATCH        CH01DWS
002600* 09/30/01  DWS  ELECLOAD.  REQ 01-0355.                          CH01DWS
002700* 03/02/07  JTK  NOTED IN 420000 WHY THE PER-PARTY RANGE SCAN     CH07JTK
002800* 03/02/07  JTK  IS SAFE - DEPENDS ON ELECLOAD KEEPING EACH       CH07JTK
002900* 03/02/07  JTK  PARTY'S CANDIDATES TOGETHER IN THE TABLE.  REQ   CH07JTK
003000* 03/02/07  JTK  07-0091.                                        CH07JTK
003100*---------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT elecctl  ASSIGN TO "ELECCTL"
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS  IS fs-elecctl.
004300     SELECT partywrk ASSIGN TO "PARTYWRK"
004400            ORGANIZATION IS RELATIVE
004500            ACCESS MODE  IS SEQUENTIAL
004600            RELATIVE KEY IS ws-partywrk-rrn
004700            FILE STATUS  IS fs-partywrk.
004800     SELECT candwrk  ASSIGN TO "CANDWRK"
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE  IS SEQUENTIAL
005100            RELATIVE KEY IS ws-candwrk-rrn
005200            FILE STATUS  IS fs-candwrk.
005300     SELECT balwrk   ASSIGN TO "BALWRK"
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS fs-balwrk.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  elecctl.
006000 01  elect-ctl-rec.
006100     05  ec-election-type      PIC X(3).
006200     05  ec-total-seats        PIC 9(5).
006300     05  ec-total-votes        PIC 9(7).
006400     05  ec-roster-count       PIC 9(4).
006500     05  ec-party-count        PIC 9(4).
006600     05  ec-cand-count         PIC 9(4).
006700     05  ec-file-count         PIC 9(2).
006800     05  FILLER                PIC X(40).
006900
007000 FD  partywrk.
007100 01  party-work-rec.
007200     05  pw-party-name          PIC X(20).
007300     05  pw-party-votes         PIC S9(7) COMP-3.
007400     05  pw-party-init-seats    PIC S9(5) COMP-3.
007500     05  pw-party-second-seats  PIC S9(5) COMP-3.
007600     05  pw-party-remainder     PIC S9(7) COMP-3.
007700     05  pw-party-final-seats   PIC S9(5) COMP-3.
007800     05  pw-party-won-rnd-flag  PIC X(1).
007900         88  pw-won-this-round      VALUE 'Y'.
008000         88  pw-not-won-this-round  VALUE 'N'.
008100     05  FILLER                 PIC X(30).
008200
008300*---------------------------------------------------------------
008400* KEY-ONLY VIEW OF THE SAME RECORD - USED IN 610000 TO MAKE
008500* SURE THE REWRITE PASS IS STILL LINED UP WITH THE IN-MEMORY
008600* PARTY TABLE BEFORE A SEAT COUNT IS TRUSTED TO DISK.
008700*---------------------------------------------------------------
008800 01  party-work-key-view REDEFINES party-work-rec.
008900     05  pwk-match-key          PIC X(20).
009000     05  FILLER                 PIC X(51).
009100
009200 FD  candwrk.
009300 01  cand-work-rec.
009400     05  cw-cand-name          PIC X(20).
009500     05  cw-cand-party-idx     PIC S9(4) COMP-3.
009600     05  cw-cand-votes         PIC S9(7) COMP-3.
009700     05  cw-cand-seats         PIC S9(5) COMP-3.
009800     05  cw-cand-has-seat-flag PIC X(1).
009900         88  cw-has-seat           VALUE 'Y'.
010000         88  cw-no-seat            VALUE 'N'.
010100     05  FILLER                PIC X(20).
010200
010300*---------------------------------------------------------------
010400* KEY-ONLY VIEW - SAME PURPOSE AS PARTY-WORK-KEY-VIEW ABOVE,
010500* FOR THE CANDIDATE REWRITE PASS IN 620000.
010600*---------------------------------------------------------------
010700 01  cand-work-key-view REDEFINES cand-work-rec.
010800     05  cwk-match-key          PIC X(20).
010900     05  FILLER                 PIC X(31).
011000
011100 FD  balwrk.
011200 01  balwrk-line.
011300     05  bw-text               PIC X(200).
011400
011500 WORKING-STORAGE SECTION.
011600 77  ws-cte-01                 PIC 9(01) COMP VALUE 1.
011700 77  fs-elecctl                PIC X(02) VALUE SPACES.
011800 77  fs-partywrk               PIC X(02) VALUE SPACES.
011900 77  fs-candwrk                PIC X(02) VALUE SPACES.
012000 77  fs-balwrk                 PIC X(02) VALUE SPACES.
012100 77  ws-partywrk-rrn           PIC 9(04) COMP VALUE 0.
012200 77  ws-candwrk-rrn            PIC 9(04) COMP VALUE 0.
012300
012400 01  ws-eof-switch              PIC X(1) VALUE 'N'.
012500     88  ws-eof                     VALUE 'Y'.
012600     88  ws-not-eof                 VALUE 'N'.
012700 01  ws-run-switch               PIC X(1) VALUE 'Y'.
012800     88  ws-run-this-step            VALUE 'Y'.
012900     88  ws-skip-this-step           VALUE 'N'.
013000
013100 01  ws-party-count             PIC 9(2) COMP VALUE 0.
013200 01  ws-party-table.
013300     05  ws-party OCCURS 0 TO 50 TIMES
013400                  DEPENDING ON ws-party-count
013500                  INDEXED BY ws-pty-idx.
013600         10  ws-pty-name        PIC X(20).
013700         10  ws-pty-votes       PIC S9(7) COMP-3 VALUE 0.
013800         10  ws-pty-init-seats  PIC S9(5) COMP-3 VALUE 0.
013900         10  ws-pty-second      PIC S9(5) COMP-3 VALUE 0.
014000         10  ws-pty-remainder   PIC S9(7) COMP-3 VALUE 0.
014100         10  ws-pty-won-flag    PIC X(1) VALUE 'N'.
014200
014300*---------------------------------------------------------------
014400* WS-PTY-REMAINDER-VIEW LETS THE LARGEST-REMAINDER SCAN COMPARE
014500* REMAINDER VOTES WITHOUT DISTURBING THE SIGNED COMP-3 FIELD.
014600*---------------------------------------------------------------
014700 01  ws-party-table-remainder-view REDEFINES ws-party-table.
014800     05  ws-ptyr OCCURS 0 TO 50 TIMES
014900                 DEPENDING ON ws-party-count
015000                 INDEXED BY ws-ptyr-idx.
015100         10  FILLER             PIC X(20).
015200         10  FILLER             PIC S9(7) COMP-3.
015300         10  FILLER             PIC S9(5) COMP-3.
015400         10  FILLER             PIC S9(5) COMP-3.
015500         10  ws-ptyr-remainder  PIC S9(7) COMP-3.
015600         10  ws-ptyr-won-flag   PIC X(1).
015700
015800 01  ws-cand-count              PIC 9(3) COMP VALUE 0.
015900 01  ws-cand-table.
016000     05  ws-cand OCCURS 0 TO 300 TIMES
016100                 DEPENDING ON ws-cand-count
016200                 INDEXED BY ws-cnd-idx.
016300         10  ws-cnd-name        PIC X(20).
016400         10  ws-cnd-party-idx   PIC S9(4) COMP-3 VALUE 0.
016500         10  ws-cnd-votes       PIC S9(7) COMP-3 VALUE 0.
016600         10  ws-cnd-seats       PIC S9(5) COMP-3 VALUE 0.
016700         10  ws-cnd-has-seat    PIC X(1) VALUE 'N'.
016800
016900*---------------------------------------------------------------
017000* ONE SPARE CANDIDATE ENTRY, SAME SHAPE AS ONE WS-CAND
017100* OCCURRENCE, USED TO SWAP TWO TABLE ENTRIES DURING THE SORT.
017200*---------------------------------------------------------------
017300 01  ws-cnd-swap-entry.
017400     05  ws-cndsw-name          PIC X(20).
017500     05  ws-cndsw-party-idx     PIC S9(4) COMP-3.
017600     05  ws-cndsw-votes         PIC S9(7) COMP-3.
017700     05  ws-cndsw-seats         PIC S9(5) COMP-3.
017800     05  ws-cndsw-has-seat      PIC X(1).
017900
018000 01  ws-quota                    PIC S9(7)V999 COMP-3 VALUE 0.
018100 01  ws-quota-times-seats        PIC S9(9)V999 COMP-3 VALUE 0.
018200 01  ws-seats-assigned           PIC S9(5) COMP-3 VALUE 0.
018300 01  ws-remaining-seats          PIC S9(5) COMP-3 VALUE 0.
018400 01  ws-high-remainder           PIC S9(7) COMP-3 VALUE 0.
018500 01  ws-tie-count                PIC 9(2) COMP VALUE 0.
018600 01  ws-tie-index-table.
018700     05  ws-tie-index OCCURS 50 TIMES
018800                      INDEXED BY ws-tie-idx
018900                      PIC 9(2) COMP.
019000 01  ws-won-count-this-round      PIC 9(2) COMP VALUE 0.
019100 01  ws-picked-party              PIC 9(2) COMP VALUE 0.
019200 01  ws-seed                      PIC 9(7) COMP VALUE 1.
019300 01  ws-random-draw                USAGE COMP-1 VALUE 0.
019400 01  ws-tie-pick                   PIC 9(2) COMP VALUE 0.
019500
019600 01  ws-mark-token-table.
019700     05  ws-mark-token OCCURS 50 TIMES
019800                       INDEXED BY ws-mark-idx
019900                       PIC X(1).
020000 01  ws-token-count                PIC 9(3) COMP VALUE 0.
020100 01  ws-scan-pointer                PIC 9(3) COMP VALUE 1.
020200 01  ws-first-mark-position          PIC 9(3) COMP VALUE 0.
020300 01  ws-found-switch                  PIC X(1) VALUE 'N'.
020400     88  ws-found                         VALUE 'Y'.
020500
020600 01  ws-best-start                PIC 9(2) COMP VALUE 0.
020700 01  ws-best-end                   PIC 9(2) COMP VALUE 0.
020800 01  ws-i                          PIC 9(3) COMP VALUE 0.
020900 01  ws-j                          PIC 9(3) COMP VALUE 0.
021000 01  ws-seats-to-fill               PIC S9(5) COMP-3 VALUE 0.
021100
021200 PROCEDURE DIVISION.
021300 MAIN-PARAGRAPH.
021400     PERFORM 100000-begin-check-election-type
021500        THRU 100000-end-check-election-type
021600
021700     IF ws-run-this-step
021800         PERFORM 200000-begin-load-work-tables
021900            THRU 200000-end-load-work-tables
022000
022100         IF ec-total-votes = 0
022200             DISPLAY "ELECCPL - NO BALLOTS CAST, NO SEATS "
022300                     "ALLOCATED"
022400         ELSE
022500             PERFORM 210000-begin-tally-ballots
022600                THRU 210000-end-tally-ballots
022700
022800             PERFORM 300000-begin-seat-calculation
022900                THRU 300000-end-seat-calculation
023000
023100             PERFORM 400000-begin-assign-candidate-seats
023200                THRU 400000-end-assign-candidate-seats
023300
023400             PERFORM 500000-begin-display-progress
023500                THRU 500000-end-display-progress
023600
023700             PERFORM 600000-begin-rewrite-work-files
023800                THRU 600000-end-rewrite-work-files
023900         END-IF
024000     ELSE
024100         DISPLAY "ELECCPL - ELECTION ON FILE IS NOT CPL, "
024200                 "STEP SKIPPED"
024300     END-IF
024400
024500     STOP RUN.
024600
024700 100000-begin-check-election-type.
024800     OPEN INPUT elecctl
024900     READ elecctl
025000     CLOSE elecctl
025100     IF ec-election-type = "CPL"
025200         SET ws-run-this-step TO TRUE
025300     ELSE
025400         SET ws-skip-this-step TO TRUE
025500     END-IF.
025600 100000-end-check-election-type.
025700     EXIT.
025800
025900 200000-begin-load-work-tables.
026000     OPEN INPUT elecctl
026100     READ elecctl
026200     MOVE ec-party-count TO ws-party-count
026300     MOVE ec-cand-count  TO ws-cand-count
026400     CLOSE elecctl
026500
026600     OPEN INPUT partywrk
026700     SET ws-pty-idx TO 1
026800     PERFORM 201000-begin-load-one-party
026900        THRU 201000-end-load-one-party
027000       VARYING ws-pty-idx FROM 1 BY 1
027100         UNTIL ws-pty-idx > ws-party-count
027200     CLOSE partywrk
027300
027400     OPEN INPUT candwrk
027500     SET ws-cnd-idx TO 1
027600     PERFORM 202000-begin-load-one-candidate
027700        THRU 202000-end-load-one-candidate
027800       VARYING ws-cnd-idx FROM 1 BY 1
027900         UNTIL ws-cnd-idx > ws-cand-count
028000     CLOSE candwrk.
028100 200000-end-load-work-tables.
028200     EXIT.
028300
028400 201000-begin-load-one-party.
028500     READ partywrk
028600     MOVE pw-party-name   TO ws-pty-name(ws-pty-idx)
028700     MOVE pw-party-votes  TO ws-pty-votes(ws-pty-idx).
028800 201000-end-load-one-party.
028900     EXIT.
029000
029100 202000-begin-load-one-candidate.
029200     READ candwrk
029300     MOVE cw-cand-name      TO ws-cnd-name(ws-cnd-idx)
029400     MOVE cw-cand-party-idx TO ws-cnd-party-idx(ws-cnd-idx)
029500     MOVE cw-cand-votes     TO ws-cnd-votes(ws-cnd-idx).
029600 202000-end-load-one-candidate.
029700     EXIT.
029800
029900*---------------------------------------------------------------
030000* ONE STORED BALLOT LINE = ONE COMMA-SEPARATED MARK PER PARTY
030100* IN ROSTER ORDER.  ONLY THE FIRST "1" COUNTS (ONE VOTE PER
030200* BALLOT).  A MARK PAST THE ROSTER IS IGNORED.
030300*---------------------------------------------------------------
030400 210000-begin-tally-ballots.
030500     OPEN INPUT balwrk
030600     SET ws-not-eof TO TRUE
030700     PERFORM 211000-begin-read-ballot
030800        THRU 211000-end-read-ballot
030900     PERFORM 214000-begin-tally-one-ballot
031000        THRU 214000-end-tally-one-ballot
031100       UNTIL ws-eof
031200     CLOSE balwrk.
031300 210000-end-tally-ballots.
031400     EXIT.
031500
031600 214000-begin-tally-one-ballot.
031700     PERFORM 212000-begin-split-ballot-line
031800        THRU 212000-end-split-ballot-line
031900     PERFORM 213000-begin-find-first-mark
032000        THRU 213000-end-find-first-mark
032100     IF ws-first-mark-position > 0
032200        AND ws-first-mark-position <= ws-party-count
032300         SET ws-pty-idx TO ws-first-mark-position
032400         ADD ws-cte-01 TO ws-pty-votes(ws-pty-idx)
032500     END-IF
032600     PERFORM 211000-begin-read-ballot
032700        THRU 211000-end-read-ballot.
032800 214000-end-tally-one-ballot.
032900     EXIT.
033000
033100 211000-begin-read-ballot.
033200     READ balwrk
033300         AT END SET ws-eof TO TRUE
033400     END-READ.
033500 211000-end-read-ballot.
033600     EXIT.
033700
033800 212000-begin-split-ballot-line.
033900     MOVE 0 TO ws-token-count
034000     SET ws-mark-idx TO 1
034100     SET ws-scan-pointer TO 1
034200     PERFORM 212100-begin-split-one-mark
034300        THRU 212100-end-split-one-mark
034400       UNTIL ws-scan-pointer > 200
034500          OR ws-token-count >= ws-party-count.
034600 212000-end-split-ballot-line.
034700     EXIT.
034800
034900 212100-begin-split-one-mark.
035000     UNSTRING bw-text DELIMITED BY ","
035100         INTO ws-mark-token(ws-mark-idx)
035200         WITH POINTER ws-scan-pointer
035300     ADD ws-cte-01 TO ws-token-count
035400     SET ws-mark-idx UP BY 1.
035500 212100-end-split-one-mark.
035600     EXIT.
035700
035800 213000-begin-find-first-mark.
035900     MOVE 0 TO ws-first-mark-position
036000     SET ws-found TO FALSE
036100     SET ws-mark-idx TO 1
036200     PERFORM 213100-begin-test-one-mark
036300        THRU 213100-end-test-one-mark
036400       VARYING ws-mark-idx FROM 1 BY 1
036500         UNTIL ws-mark-idx > ws-token-count OR ws-found.
036600 213000-end-find-first-mark.
036700     EXIT.
036800
036900 213100-begin-test-one-mark.
037000     IF ws-mark-token(ws-mark-idx) = "1"
037100         SET ws-found TO TRUE
037200         MOVE ws-mark-idx TO ws-first-mark-position
037300     END-IF.
037400 213100-end-test-one-mark.
037500     EXIT.
037600
037700*---------------------------------------------------------------
037800* QUOTA, INITIAL (FIRST) ALLOCATION, THEN LARGEST-REMAINDER
037900* SECOND ALLOCATION.  ALL ARITHMETIC TRUNCATES TOWARD ZERO -
038000* SEE REQ 91-0027.
038100*---------------------------------------------------------------
038200 300000-begin-seat-calculation.
038300*** NO ROUNDED CLAUSE ON ANY COMPUTE IN THIS PARAGRAPH RANGE -
038400*** COMPUTE TRUNCATES TOWARD ZERO WHEN ROUNDED IS OMITTED.
038500     COMPUTE ws-quota =
038600             ec-total-votes / ec-total-seats
038700
038800     MOVE 0 TO ws-seats-assigned
038900     SET ws-pty-idx TO 1
039000     PERFORM 310000-begin-initial-allocation
039100        THRU 310000-end-initial-allocation
039200       VARYING ws-pty-idx FROM 1 BY 1
039300         UNTIL ws-pty-idx > ws-party-count
039400
039500     COMPUTE ws-remaining-seats =
039600             ec-total-seats - ws-seats-assigned
039700
039800     PERFORM 320000-begin-largest-remainder-round
039900        THRU 320000-end-largest-remainder-round
040000       UNTIL ws-remaining-seats NOT > 0.
040100 300000-end-seat-calculation.
040200     EXIT.
040300
040400 310000-begin-initial-allocation.
040500     IF ws-pty-votes(ws-pty-idx) < ws-quota
040600         MOVE 0 TO ws-pty-init-seats(ws-pty-idx)
040700     ELSE
040800         COMPUTE ws-pty-init-seats(ws-pty-idx) =
040900                 ws-pty-votes(ws-pty-idx) / ws-quota
041000     END-IF
041100
041200     COMPUTE ws-quota-times-seats =
041300             ws-pty-init-seats(ws-pty-idx) * ws-quota
041400
041500     COMPUTE ws-pty-remainder(ws-pty-idx) =
041600             ws-pty-votes(ws-pty-idx) - ws-quota-times-seats
041700
041800     ADD ws-pty-init-seats(ws-pty-idx) TO ws-seats-assigned
041900     MOVE "N" TO ws-pty-won-flag(ws-pty-idx).
042000 310000-end-initial-allocation.
042100     EXIT.
042200
042300*---------------------------------------------------------------
042400* ONE SEAT OF THE LARGEST-REMAINDER ROUND.  AMONG PARTIES THAT
042500* HAVE NOT YET WON A SEAT THIS ROUND, FIND THE HIGHEST REMAINDER
042600* AND COLLECT EVERY PARTY TIED AT THAT VALUE; A TIE IS BROKEN BY
042700* FUNCTION RANDOM (REQ 93-0201).  WHEN EVERY PARTY HAS WON ONCE,
042800* THE ROUND FLAGS RESET AND THE NEXT CALL STARTS A FRESH ROUND.
042900*---------------------------------------------------------------
043000 320000-begin-largest-remainder-round.
043100     MOVE -1 TO ws-high-remainder
043200     MOVE 0  TO ws-tie-count
043300     MOVE 0  TO ws-won-count-this-round
043400
043500     SET ws-ptyr-idx TO 1
043600     PERFORM 321000-begin-scan-for-high-remainder
043700        THRU 321000-end-scan-for-high-remainder
043800       VARYING ws-ptyr-idx FROM 1 BY 1
043900         UNTIL ws-ptyr-idx > ws-party-count
044000
044100     IF ws-won-count-this-round >= ws-party-count
044200         SET ws-ptyr-idx TO 1
044300         PERFORM 325000-begin-clear-round-flag
044400            THRU 325000-end-clear-round-flag
044500           VARYING ws-ptyr-idx FROM 1 BY 1
044600             UNTIL ws-ptyr-idx > ws-party-count
044700     ELSE
044800         MOVE 0 TO ws-tie-count
044900         SET ws-ptyr-idx TO 1
045000         PERFORM 322000-begin-collect-ties
045100            THRU 322000-end-collect-ties
045200           VARYING ws-ptyr-idx FROM 1 BY 1
045300             UNTIL ws-ptyr-idx > ws-party-count
045400
045500         PERFORM 323000-begin-pick-one-tied-party
045600            THRU 323000-end-pick-one-tied-party
045700
045800         SET ws-pty-idx TO ws-picked-party
045900         ADD ws-cte-01 TO ws-pty-second(ws-pty-idx)
046000         MOVE "Y" TO ws-ptyr-won-flag(ws-pty-idx)
046100         SUBTRACT ws-cte-01 FROM ws-remaining-seats
046200     END-IF.
046300 320000-end-largest-remainder-round.
046400     EXIT.
046500
046600 321000-begin-scan-for-high-remainder.
046700     IF ws-ptyr-won-flag(ws-ptyr-idx) = "Y"
046800         ADD ws-cte-01 TO ws-won-count-this-round
046900     ELSE
047000         IF ws-ptyr-remainder(ws-ptyr-idx) > ws-high-remainder
047100             MOVE ws-ptyr-remainder(ws-ptyr-idx)
047200               TO ws-high-remainder
047300         END-IF
047400     END-IF.
047500 321000-end-scan-for-high-remainder.
047600     EXIT.
047700
047800 322000-begin-collect-ties.
047900     IF ws-ptyr-won-flag(ws-ptyr-idx) = "N"
048000        AND ws-ptyr-remainder(ws-ptyr-idx) = ws-high-remainder
048100         ADD ws-cte-01 TO ws-tie-count
048200         MOVE ws-ptyr-idx TO ws-tie-index(ws-tie-count)
048300     END-IF.
048400 322000-end-collect-ties.
048500     EXIT.
048600
048700 323000-begin-pick-one-tied-party.
048800     IF ws-tie-count = 1
048900         MOVE ws-tie-index(1) TO ws-picked-party
049000     ELSE
049100         ADD ws-cte-01 TO ws-seed
049200         MOVE FUNCTION RANDOM(ws-seed) TO ws-random-draw
049300         COMPUTE ws-tie-pick = (ws-random-draw * ws-tie-count)
049400                              + 1
049500         IF ws-tie-pick > ws-tie-count
049600             MOVE ws-tie-count TO ws-tie-pick
049700         END-IF
049800         SET ws-tie-idx TO ws-tie-pick
049900         MOVE ws-tie-index(ws-tie-idx) TO ws-picked-party
050000     END-IF.
050100 323000-end-pick-one-tied-party.
050200     EXIT.
050300
050400 325000-begin-clear-round-flag.
050500     MOVE "N" TO ws-ptyr-won-flag(ws-ptyr-idx).
050600 325000-end-clear-round-flag.
050700     EXIT.
050800
050900*---------------------------------------------------------------
051000* CANDIDATE SEAT ASSIGNMENT.  WITHIN EACH PARTY, CANDIDATES ARE
051100* SORTED BY PERSONAL VOTES DESCENDING (A CPL CANDIDATE CARRIES
051200* NO PERSONAL VOTES, SO TIES STAY IN ROSTER ORDER) AND THE TOP
051300* (SEATS WON) ARE FLAGGED SEATED.
051400*---------------------------------------------------------------
051500 400000-begin-assign-candidate-seats.
051600     SET ws-pty-idx TO 1
051700     PERFORM 410000-begin-assign-one-partys-seats
051800        THRU 410000-end-assign-one-partys-seats
051900       VARYING ws-pty-idx FROM 1 BY 1
052000         UNTIL ws-pty-idx > ws-party-count.
052100 400000-end-assign-candidate-seats.
052200     EXIT.
052300
052400 410000-begin-assign-one-partys-seats.
052500     COMPUTE ws-seats-to-fill =
052600             ws-pty-init-seats(ws-pty-idx)
052700           + ws-pty-second(ws-pty-idx)
052800     IF ws-seats-to-fill > 0
052900         PERFORM 420000-begin-find-party-candidate-range
053000            THRU 420000-end-find-party-candidate-range
053100         PERFORM 430000-begin-sort-range-descending
053200            THRU 430000-end-sort-range-descending
053300         PERFORM 440000-begin-flag-top-n-seated
053400            THRU 440000-end-flag-top-n-seated
053500     END-IF.
053600 410000-end-assign-one-partys-seats.
053700     EXIT.
053800
053900*---------------------------------------------------------------
054000* THIS MIN/MAX SCAN ONLY WORKS BECAUSE ELECLOAD KEEPS EACH
054100* PARTY'S CANDIDATES TOGETHER IN WS-CAND-TABLE - A CANDIDATE
054200* PICKED UP OFF A LATER BALLOT FILE FOR A PARTY ALREADY ON FILE
054300* IS INSERTED NEXT TO HIS OWN PARTY, NOT TACKED ON AT THE END
054400* OF THE TABLE (SEE 135200/135300 IN ELECLOAD).  REQ 07-0091.
054500*---------------------------------------------------------------
054600 420000-begin-find-party-candidate-range.
054700     MOVE 0 TO ws-best-start
054800     MOVE 0 TO ws-best-end
054900     SET ws-cnd-idx TO 1
055000     PERFORM 421000-begin-test-one-range-member
055100        THRU 421000-end-test-one-range-member
055200       VARYING ws-cnd-idx FROM 1 BY 1
055300         UNTIL ws-cnd-idx > ws-cand-count.
055400 420000-end-find-party-candidate-range.
055500     EXIT.
055600
055700 421000-begin-test-one-range-member.
055800     IF ws-cnd-party-idx(ws-cnd-idx) = ws-pty-idx
055900         IF ws-best-start = 0
056000             SET ws-best-start TO ws-cnd-idx
056100         END-IF
056200         SET ws-best-end TO ws-cnd-idx
056300     END-IF.
056400 421000-end-test-one-range-member.
056500     EXIT.
056600
056700*---------------------------------------------------------------
056800* SELECTION SORT, DESCENDING, RESTRICTED TO ONE PARTY'S RANGE
056900* OF THE CANDIDATE TABLE.  SAME SHAPE AS THE SHOP'S SEARCHER
057000* SELECTION-SORT PARAGRAPH, BUT ON VOTES AND HELD TO A SUB-RANGE
057100* SO ONE PARTY'S CANDIDATES NEVER CROSS INTO ANOTHER'S.
057200*---------------------------------------------------------------
057300 430000-begin-sort-range-descending.
057400     IF ws-best-start > 0
057500         PERFORM 431000-begin-sort-one-pass
057600            THRU 431000-end-sort-one-pass
057700           VARYING ws-i FROM ws-best-start BY 1
057800             UNTIL ws-i >= ws-best-end
057900     END-IF.
058000 430000-end-sort-range-descending.
058100     EXIT.
058200
058300 431000-begin-sort-one-pass.
058400     SET ws-cnd-idx TO ws-i
058500     PERFORM 432000-begin-sort-inner-test
058600        THRU 432000-end-sort-inner-test
058700       VARYING ws-j FROM ws-i BY 1
058800         UNTIL ws-j > ws-best-end.
058900 431000-end-sort-one-pass.
059000     EXIT.
059100
059200 432000-begin-sort-inner-test.
059300     IF ws-cnd-votes(ws-j) > ws-cnd-votes(ws-cnd-idx)
059400         SET ws-cnd-idx TO ws-j
059500     END-IF
059600     IF ws-j = ws-best-end AND ws-cnd-idx NOT = ws-i
059700         MOVE ws-cand(ws-cnd-idx) TO ws-cnd-swap-entry
059800         MOVE ws-cand(ws-i)       TO ws-cand(ws-cnd-idx)
059900         MOVE ws-cnd-swap-entry   TO ws-cand(ws-i)
060000     END-IF.
060100 432000-end-sort-inner-test.
060200     EXIT.
060300
060400 440000-begin-flag-top-n-seated.
060500     SET ws-cnd-idx TO ws-best-start
060600     PERFORM 441000-begin-flag-one-seated
060700        THRU 441000-end-flag-one-seated
060800       VARYING ws-i FROM 1 BY 1
060900         UNTIL ws-i > ws-seats-to-fill.
061000 440000-end-flag-top-n-seated.
061100     EXIT.
061200
061300 441000-begin-flag-one-seated.
061400     MOVE "Y" TO ws-cnd-has-seat(ws-cnd-idx)
061500     ADD ws-cte-01 TO ws-cnd-seats(ws-cnd-idx)
061600     SET ws-cnd-idx UP BY 1.
061700 441000-end-flag-one-seated.
061800     EXIT.
061900
062000 500000-begin-display-progress.
062100     SET ws-pty-idx TO 1
062200     PERFORM 510000-begin-display-one-party
062300        THRU 510000-end-display-one-party
062400       VARYING ws-pty-idx FROM 1 BY 1
062500         UNTIL ws-pty-idx > ws-party-count.
062600 500000-end-display-progress.
062700     EXIT.
062800
062900 510000-begin-display-one-party.
063000     DISPLAY "ELECCPL - " ws-pty-name(ws-pty-idx)
063100             " VOTES " ws-pty-votes(ws-pty-idx)
063200             " INIT " ws-pty-init-seats(ws-pty-idx)
063300             " SECOND " ws-pty-second(ws-pty-idx).
063400 510000-end-display-one-party.
063500     EXIT.
063600
063700*---------------------------------------------------------------
063800* REWRITES PARTYWRK/CANDWRK WITH THE ALLOCATION JUST COMPUTED.
063900* THE FILES ARE CLOSED AND RE-OPENED I-O SO THE SEQUENTIAL
064000* POSITION STARTS OVER AT RECORD ONE.
064100*---------------------------------------------------------------
064200 600000-begin-rewrite-work-files.
064300     OPEN I-O partywrk
064400     SET ws-pty-idx TO 1
064500     PERFORM 610000-begin-rewrite-one-party
064600        THRU 610000-end-rewrite-one-party
064700       VARYING ws-pty-idx FROM 1 BY 1
064800         UNTIL ws-pty-idx > ws-party-count
064900     CLOSE partywrk
065000
065100     OPEN I-O candwrk
065200     SET ws-cnd-idx TO 1
065300     PERFORM 620000-begin-rewrite-one-candidate
065400        THRU 620000-end-rewrite-one-candidate
065500       VARYING ws-cnd-idx FROM 1 BY 1
065600         UNTIL ws-cnd-idx > ws-cand-count
065700     CLOSE candwrk.
065800 600000-end-rewrite-work-files.
065900     EXIT.
066000
066100 610000-begin-rewrite-one-party.
066200     READ partywrk
066300     IF pwk-match-key NOT = ws-pty-name(ws-pty-idx)
066400         DISPLAY "ELECCPL - PARTYWRK OUT OF SEQUENCE AT RRN "
066500                 ws-partywrk-rrn
066600     END-IF
066700     MOVE ws-pty-init-seats(ws-pty-idx)
066800       TO pw-party-init-seats
066900     MOVE ws-pty-second(ws-pty-idx)
067000       TO pw-party-second-seats
067100     MOVE ws-pty-remainder(ws-pty-idx)
067200       TO pw-party-remainder
067300     COMPUTE pw-party-final-seats =
067400             ws-pty-init-seats(ws-pty-idx)
067500           + ws-pty-second(ws-pty-idx)
067600     MOVE ws-pty-votes(ws-pty-idx) TO pw-party-votes
067700     REWRITE party-work-rec.
067800 610000-end-rewrite-one-party.
067900     EXIT.
068000
068100 620000-begin-rewrite-one-candidate.
068200     READ candwrk
068300     IF cwk-match-key NOT = ws-cnd-name(ws-cnd-idx)
068400         DISPLAY "ELECCPL - CANDWRK OUT OF SEQUENCE AT RRN "
068500                 ws-candwrk-rrn
068600     END-IF
068700     MOVE ws-cnd-seats(ws-cnd-idx)    TO cw-cand-seats
068800     MOVE ws-cnd-has-seat(ws-cnd-idx) TO cw-cand-has-seat-flag
068900     REWRITE cand-work-rec.
069000 620000-end-rewrite-one-candidate.
069100     EXIT.
069200
069300 END PROGRAM ElecCPL.
