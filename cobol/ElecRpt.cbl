000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ElecRpt.
000300 AUTHOR. R-GALINDO.
000400 INSTALLATION. CO-BD-OF-ELECTIONS.
000500 DATE-WRITTEN. 04/23/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - COUNTY DATA PROCESSING.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000*---------------------------------------------------------------
001100* 04/23/87  RG   ORIGINAL CODING.  REQ 87-0118.  WRITES THE       CH87RG  
001200* 04/23/87  RG   CANVASS AUDIT FILE OFF THE FINISHED WORK         CH87RG  
001300* 04/23/87  RG   FILES - ONE COPY FOR THE BOARD, ONE FOR FILE.    CH87RG  
001400* 07/19/88  RG   MPO/MV TAPES NOW GET THEIR OWN CANDIDATE TABLE   CH88RG  
001500* 07/19/88  RG   INSTEAD OF THE PARTY ALLOCATION TABLE.  REQ      CH88RG  
001600* 07/19/88  RG   88-0062.                                         CH88RG  
001700* 03/30/91  LMT  ALLOCATION TABLE COLUMNS WERE SHIFTING WHEN A    CH91LMT 
001800* 03/30/91  LMT  PARTY NAME RAN LONGER THAN THE COLUMN - NOW      CH91LMT 
001900* 03/30/91  LMT  TRUNCATED TO FIT, NOT WRAPPED.  REQ 91-0066.     CH91LMT 
002000* 11/02/95  DWS  OVERALL WINNING PARTY NOW ECHOED TO THE          CH95DWS 
002100* 11/02/95  DWS  CONSOLE LOG FROM THE NEW ELECWIN STEP.  REQ      CH95DWS 
002200* 95-0309.
002300* 02/19/99  LMT  YEAR 2000 READINESS REVIEW - NO DATE FIELDS      CH99LMT 
002400* 02/19/99  LMT  IN THIS PROGRAM.  SIGNED OFF PER MEMO 99-006.    CH99LMT 
002500* 05/15/04  RG   RAISED CANDIDATE TABLE MAXIMUM TO 300 TO MATCH   CH04RG  
002600* 05/15/04  RG   ELECLOAD.  REQ 04-0188.                          CH04RG  
002700*---------------------------------------------------------------
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT elecctl  ASSIGN TO "ELECCTL"
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS  IS fs-elecctl.
003900     SELECT partywrk ASSIGN TO "PARTYWRK"
004000            ORGANIZATION IS RELATIVE
004100            ACCESS MODE  IS SEQUENTIAL
004200            RELATIVE KEY IS ws-partywrk-rrn
004300            FILE STATUS  IS fs-partywrk.
004400     SELECT candwrk  ASSIGN TO "CANDWRK"
004500            ORGANIZATION IS RELATIVE
004600            ACCESS MODE  IS SEQUENTIAL
004700            RELATIVE KEY IS ws-candwrk-rrn
004800            FILE STATUS  IS fs-candwrk.
004900     SELECT winwrk   ASSIGN TO "WINWRK"
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS fs-winwrk.
005200     SELECT auditrpt ASSIGN TO "AUDITRPT"
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS fs-auditrpt.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  elecctl.
005900 01  elect-ctl-rec.
006000     05  ec-election-type      PIC X(3).
006100     05  ec-total-seats        PIC 9(5).
006200     05  ec-total-votes        PIC 9(7).
006300     05  ec-roster-count       PIC 9(4).
006400     05  ec-party-count        PIC 9(4).
006500     05  ec-cand-count         PIC 9(4).
006600     05  ec-file-count         PIC 9(2).
006700     05  FILLER                PIC X(40).
006800
006900*---------------------------------------------------------------
007000* PARTY/CANDIDATE COUNTS ECHOED IN SUPPRESSED FORM FOR THE
007100* CONSOLE PROGRESS LOG WHEN THE CONTROL RECORD FIRST COMES IN.
007200*---------------------------------------------------------------
007300 01  elect-ctl-rec-edit-view REDEFINES elect-ctl-rec.
007400     05  FILLER                 PIC X(19).
007500     05  ece-party-count-edit    PIC ZZZ9.
007600     05  ece-cand-count-edit     PIC ZZZ9.
007700     05  FILLER                 PIC X(42).
007800
007900 FD  partywrk.
008000 01  party-work-rec.
008100     05  pw-party-name          PIC X(20).
008200     05  pw-party-votes         PIC S9(7) COMP-3.
008300     05  pw-party-init-seats    PIC S9(5) COMP-3.
008400     05  pw-party-second-seats  PIC S9(5) COMP-3.
008500     05  pw-party-remainder     PIC S9(7) COMP-3.
008600     05  pw-party-final-seats   PIC S9(5) COMP-3.
008700     05  pw-party-won-rnd-flag  PIC X(1).
008800         88  pw-won-this-round      VALUE 'Y'.
008900         88  pw-not-won-this-round  VALUE 'N'.
009000     05  FILLER                 PIC X(30).
009100
009200*---------------------------------------------------------------
009300* NAME-ONLY VIEW USED WHEN THE LOAD PASS ECHOES EACH PARTY TO
009400* THE CONSOLE AS IT COMES IN OFF THE WORK FILE.
009500*---------------------------------------------------------------
009600 01  party-work-name-view REDEFINES party-work-rec.
009700     05  pwn-name                PIC X(20).
009800     05  FILLER                  PIC X(48).
009900
010000 FD  candwrk.
010100 01  cand-work-rec.
010200     05  cw-cand-name          PIC X(20).
010300     05  cw-cand-party-idx     PIC S9(4) COMP-3.
010400     05  cw-cand-votes         PIC S9(7) COMP-3.
010500     05  cw-cand-seats         PIC S9(5) COMP-3.
010600     05  cw-cand-has-seat-flag PIC X(1).
010700         88  cw-has-seat           VALUE 'Y'.
010800         88  cw-no-seat            VALUE 'N'.
010900     05  FILLER                PIC X(20).
011000
011100 FD  winwrk.
011200 01  winwrk-rec.
011300     05  ww-winner-party        PIC X(20).
011400     05  FILLER                 PIC X(10).
011500
011600*---------------------------------------------------------------
011700* ONE GENERIC 100-BYTE PRINT LINE.  EVERY REPORT LINE BELOW IS
011800* BUILT IN WORKING-STORAGE AND MOVED IN THROUGH "WRITE ... FROM"
011900* THE SAME WAY THE BOARD'S OTHER CANVASS REPORTS DO IT.
012000*---------------------------------------------------------------
012100 FD  auditrpt.
012200 01  audit-rec                 PIC X(100).
012300
012400 WORKING-STORAGE SECTION.
012500 77  ws-cte-01                 PIC 9(01) COMP VALUE 1.
012600 77  fs-elecctl                PIC X(02) VALUE SPACES.
012700 77  fs-partywrk               PIC X(02) VALUE SPACES.
012800 77  fs-candwrk                PIC X(02) VALUE SPACES.
012900 77  fs-winwrk                 PIC X(02) VALUE SPACES.
013000 77  fs-auditrpt                PIC X(02) VALUE SPACES.
013100 77  ws-partywrk-rrn           PIC 9(04) COMP VALUE 0.
013200 77  ws-candwrk-rrn            PIC 9(04) COMP VALUE 0.
013300
013400 01  ws-party-count             PIC 9(2) COMP VALUE 0.
013500 01  ws-party-table.
013600     05  ws-party OCCURS 0 TO 50 TIMES
013700                  DEPENDING ON ws-party-count
013800                  INDEXED BY ws-pty-idx.
013900         10  ws-pty-name        PIC X(20).
014000         10  ws-pty-votes       PIC S9(7) COMP-3 VALUE 0.
014100         10  ws-pty-init-seats  PIC S9(5) COMP-3 VALUE 0.
014200         10  ws-pty-second      PIC S9(5) COMP-3 VALUE 0.
014300         10  ws-pty-remainder   PIC S9(7) COMP-3 VALUE 0.
014400         10  ws-pty-final-seats PIC S9(5) COMP-3 VALUE 0.
014500
014600 01  ws-cand-count              PIC 9(3) COMP VALUE 0.
014700 01  ws-cand-table.
014800     05  ws-cand OCCURS 0 TO 300 TIMES
014900                 DEPENDING ON ws-cand-count
015000                 INDEXED BY ws-cnd-idx.
015100         10  ws-cnd-name        PIC X(20).
015200         10  ws-cnd-party-idx   PIC S9(4) COMP-3 VALUE 0.
015300         10  ws-cnd-votes       PIC S9(7) COMP-3 VALUE 0.
015400         10  ws-cnd-seats       PIC S9(5) COMP-3 VALUE 0.
015500         10  ws-cnd-has-seat    PIC X(1) VALUE 'N'.
015600
015700*---------------------------------------------------------------
015800* NAME-ONLY VIEW - THE SEAT-WINNER LIST ONLY NEEDS THE NAME AND
015900* THE SEATED FLAG, NOT THE WHOLE OCCURRENCE.
016000*---------------------------------------------------------------
016100 01  ws-cand-table-name-view REDEFINES ws-cand-table.
016200     05  ws-cndn OCCURS 0 TO 300 TIMES
016300                 DEPENDING ON ws-cand-count
016400                 INDEXED BY ws-cndn-idx.
016500         10  ws-cndn-name       PIC X(20).
016600         10  FILLER             PIC S9(4) COMP-3.
016700         10  FILLER             PIC S9(7) COMP-3.
016800         10  FILLER             PIC S9(5) COMP-3.
016900         10  ws-cndn-has-seat   PIC X(1).
017000
017100 01  ws-cand-vote-total          PIC S9(9) COMP-3 VALUE 0.
017200 01  ws-i                        PIC 9(3) COMP VALUE 0.
017300
017400 01  ws-edit-seats               PIC ZZZZ9.
017500 01  ws-edit-votes-big           PIC ZZZZZZ9.
017600 01  ws-edit-votes-col           PIC ZZZZZZZZZ9.
017700 01  ws-edit-party-cnt           PIC ZZZ9.
017800 01  ws-edit-percent-1dec        PIC ZZ9.9.
017900 01  ws-edit-percent-2dec        PIC ZZ9.99.
018000 01  ws-percent-work             PIC S9(3)V9(4) COMP-3 VALUE 0.
018100
018200 01  ws-blank-line               PIC X(100) VALUE SPACES.
018300 01  ws-dash-line                PIC X(100)
018400                                  VALUE ALL "-".
018500
018600 01  ws-type-line.
018700     05  FILLER                 PIC X(18) VALUE
018800                                 "Type of Election: ".
018900     05  tl-type                PIC X(3).
019000     05  FILLER                 PIC X(79) VALUE SPACES.
019100
019200 01  ws-seats-line.
019300     05  FILLER                 PIC X(17) VALUE
019400                                 "Number of Seats: ".
019500     05  sl-seats                PIC X(5).
019600     05  FILLER                 PIC X(78) VALUE SPACES.
019700
019800 01  ws-ballots-line.
019900     05  FILLER                 PIC X(19) VALUE
020000                                 "Number of Ballots: ".
020100     05  bl-ballots              PIC X(7).
020200     05  FILLER                 PIC X(74) VALUE SPACES.
020300
020400 01  ws-parties-line.
020500     05  FILLER                 PIC X(19) VALUE
020600                                 "Number of Parties: ".
020700     05  pl-parties              PIC X(4).
020800     05  FILLER                 PIC X(77) VALUE SPACES.
020900
021000 01  ws-roster-heading-line.
021100     05  FILLER                 PIC X(34) VALUE
021200                          "Candidates and Party Affiliation:".
021300     05  FILLER                 PIC X(66) VALUE SPACES.
021400
021500 01  ws-party-header-line.
021600     05  FILLER                 PIC X(7) VALUE "Party: ".
021700     05  phl-party-name         PIC X(20).
021800     05  FILLER                 PIC X(73) VALUE SPACES.
021900
022000 01  ws-cand-detail-line.
022100     05  FILLER                 PIC X(14) VALUE
022200                                 "  Candidate: ".
022300     05  cdl-cand-name          PIC X(20).
022400     05  FILLER                 PIC X(8) VALUE ", Votes: ".
022500     05  cdl-votes              PIC X(7).
022600     05  FILLER                 PIC X(51) VALUE SPACES.
022700
022800 01  ws-alloc-heading-line.
022900     05  ahl-parties            PIC X(15) VALUE "Parties".
023000     05  ahl-votes              PIC X(10) VALUE "Votes".
023100     05  ahl-first              PIC X(15) VALUE
023200                                 "First Allocation".
023300     05  ahl-remain             PIC X(10) VALUE "Remaining".
023400     05  ahl-second             PIC X(15) VALUE
023500                                 "Second Allocation".
023600     05  ahl-final              PIC X(10) VALUE "Final".
023700     05  ahl-percent            PIC X(10) VALUE "% of Vote".
023800     05  FILLER                 PIC X(15) VALUE SPACES.
023900
024000 01  ws-alloc-detail-line.
024100     05  adl-party              PIC X(15).
024200     05  adl-votes              PIC X(10).
024300     05  adl-first              PIC X(15).
024400     05  adl-remain             PIC X(10).
024500     05  adl-second             PIC X(15).
024600     05  adl-final              PIC X(10).
024700     05  adl-percent            PIC X(10).
024800     05  FILLER                 PIC X(15) VALUE SPACES.
024900
025000 01  ws-winners-heading-line.
025100     05  FILLER                 PIC X(47) VALUE
025200          "List of Seat Winners and their Party Affiliati".
025300     05  FILLER                 PIC X(3) VALUE "on:".
025400     05  FILLER                 PIC X(50) VALUE SPACES.
025500
025600 01  ws-winner-detail-line.
025700     05  FILLER                 PIC X(12) VALUE "Candidate: ".
025800     05  wdl-cand-name          PIC X(20).
025900     05  wdl-party-tag.
026000         10  FILLER             PIC X(9) VALUE ", Party: ".
026100         10  wdl-party-name     PIC X(20).
026200     05  FILLER                 PIC X(39) VALUE SPACES.
026300
026400 01  ws-cand-heading-line.
026500     05  chl-candidate          PIC X(15) VALUE "Candidate".
026600     05  chl-votes              PIC X(10) VALUE "Votes".
026700     05  chl-seats              PIC X(10) VALUE "Seats".
026800     05  chl-percent            PIC X(15) VALUE "Percentage".
026900     05  FILLER                 PIC X(50) VALUE SPACES.
027000
027100 01  ws-cand-detail-line2.
027200     05  cdl2-candidate         PIC X(15).
027300     05  cdl2-votes             PIC X(10).
027400     05  cdl2-seats             PIC X(10).
027500     05  cdl2-percent           PIC X(15).
027600     05  FILLER                 PIC X(50) VALUE SPACES.
027700
027800 PROCEDURE DIVISION.
027900 MAIN-PARAGRAPH.
028000     PERFORM 100000-begin-load-election-facts
028100        THRU 100000-end-load-election-facts
028200
028300     OPEN OUTPUT auditrpt
028400     PERFORM 200000-begin-write-header-facts
028500        THRU 200000-end-write-header-facts
028600
028700     IF ec-election-type = "CPL" OR ec-election-type = "OPL"
028800         PERFORM 300000-begin-load-party-candidate-tables
028900            THRU 300000-end-load-party-candidate-tables
029000         PERFORM 310000-begin-write-roster-section
029100            THRU 310000-end-write-roster-section
029200         PERFORM 320000-begin-write-allocation-table
029300            THRU 320000-end-write-allocation-table
029400         PERFORM 330000-begin-write-seat-winners
029500            THRU 330000-end-write-seat-winners
029600         PERFORM 340000-begin-announce-overall-winner
029700            THRU 340000-end-announce-overall-winner
029800     ELSE
029900         PERFORM 300100-begin-load-candidate-table-only
030000            THRU 300100-end-load-candidate-table-only
030100         PERFORM 330000-begin-write-seat-winners
030200            THRU 330000-end-write-seat-winners
030300         PERFORM 400000-begin-write-candidate-table
030400            THRU 400000-end-write-candidate-table
030500     END-IF
030600
030700     CLOSE auditrpt
030800     STOP RUN.
030900
031000 100000-begin-load-election-facts.
031100     OPEN INPUT elecctl
031200     READ elecctl
031300     CLOSE elecctl
031400     DISPLAY "ELECRPT - CONTROL RECORD IN, PARTIES "
031500             ece-party-count-edit " CANDIDATES "
031600             ece-cand-count-edit.
031700 100000-end-load-election-facts.
031800     EXIT.
031900
032000 200000-begin-write-header-facts.
032100     MOVE ec-election-type TO tl-type
032200     WRITE audit-rec FROM ws-type-line
032300
032400     MOVE ec-total-seats TO ws-edit-seats
032500     MOVE ws-edit-seats  TO sl-seats
032600     WRITE audit-rec FROM ws-seats-line
032700
032800     MOVE ec-total-votes TO ws-edit-votes-big
032900     MOVE ws-edit-votes-big TO bl-ballots
033000     WRITE audit-rec FROM ws-ballots-line.
033100 200000-end-write-header-facts.
033200     EXIT.
033300
033400 300000-begin-load-party-candidate-tables.
033500     MOVE ec-party-count TO ws-party-count
033600     MOVE ec-cand-count  TO ws-cand-count
033700
033800     OPEN INPUT partywrk
033900     SET ws-pty-idx TO 1
034000     PERFORM 301000-begin-load-one-party
034100        THRU 301000-end-load-one-party
034200       VARYING ws-pty-idx FROM 1 BY 1
034300         UNTIL ws-pty-idx > ws-party-count
034400     CLOSE partywrk
034500
034600     OPEN INPUT candwrk
034700     SET ws-cnd-idx TO 1
034800     PERFORM 302000-begin-load-one-candidate
034900        THRU 302000-end-load-one-candidate
035000       VARYING ws-cnd-idx FROM 1 BY 1
035100         UNTIL ws-cnd-idx > ws-cand-count
035200     CLOSE candwrk.
035300 300000-end-load-party-candidate-tables.
035400     EXIT.
035500
035600 300100-begin-load-candidate-table-only.
035700     MOVE ec-cand-count  TO ws-cand-count
035800
035900     OPEN INPUT candwrk
036000     SET ws-cnd-idx TO 1
036100     PERFORM 302000-begin-load-one-candidate
036200        THRU 302000-end-load-one-candidate
036300       VARYING ws-cnd-idx FROM 1 BY 1
036400         UNTIL ws-cnd-idx > ws-cand-count
036500     CLOSE candwrk.
036600 300100-end-load-candidate-table-only.
036700     EXIT.
036800
036900 301000-begin-load-one-party.
037000     READ partywrk
037100     DISPLAY "ELECRPT - PARTY IN " pwn-name
037200     MOVE pw-party-name         TO ws-pty-name(ws-pty-idx)
037300     MOVE pw-party-votes        TO ws-pty-votes(ws-pty-idx)
037400     MOVE pw-party-init-seats   TO ws-pty-init-seats(ws-pty-idx)
037500     MOVE pw-party-second-seats TO ws-pty-second(ws-pty-idx)
037600     MOVE pw-party-remainder    TO ws-pty-remainder(ws-pty-idx)
037700     MOVE pw-party-final-seats
037800       TO ws-pty-final-seats(ws-pty-idx).
037900 301000-end-load-one-party.
038000     EXIT.
038100
038200 302000-begin-load-one-candidate.
038300     READ candwrk
038400     MOVE cw-cand-name         TO ws-cnd-name(ws-cnd-idx)
038500     MOVE cw-cand-party-idx    TO ws-cnd-party-idx(ws-cnd-idx)
038600     MOVE cw-cand-votes        TO ws-cnd-votes(ws-cnd-idx)
038700     MOVE cw-cand-seats        TO ws-cnd-seats(ws-cnd-idx)
038800     MOVE cw-cand-has-seat-flag
038900       TO ws-cnd-has-seat(ws-cnd-idx).
039000 302000-end-load-one-candidate.
039100     EXIT.
039200
039300*---------------------------------------------------------------
039400* "Number of Parties", THE CANDIDATE/PARTY ROSTER, BROKEN ON
039500* PARTY: FOR EACH PARTY IN TURN, PRINT ITS HEADER LINE, THEN
039600* WALK THE CANDIDATE TABLE AND PRINT ONLY THE MEMBERS OF THAT
039700* PARTY - THE BREAK KEY IS WS-PTY-IDX AGAINST WS-CND-PARTY-IDX.
039800*---------------------------------------------------------------
039900 310000-begin-write-roster-section.
040000     MOVE ws-party-count TO ws-edit-party-cnt
040100     MOVE ws-edit-party-cnt TO pl-parties
040200     WRITE audit-rec FROM ws-parties-line
040300     WRITE audit-rec FROM ws-roster-heading-line
040400
040500     SET ws-pty-idx TO 1
040600     PERFORM 311000-begin-write-one-partys-roster
040700        THRU 311000-end-write-one-partys-roster
040800       VARYING ws-pty-idx FROM 1 BY 1
040900         UNTIL ws-pty-idx > ws-party-count.
041000 310000-end-write-roster-section.
041100     EXIT.
041200
041300 311000-begin-write-one-partys-roster.
041400     MOVE ws-pty-name(ws-pty-idx) TO phl-party-name
041500     WRITE audit-rec FROM ws-party-header-line
041600
041700     SET ws-cnd-idx TO 1
041800     PERFORM 312000-begin-write-one-candidate-if-member
041900        THRU 312000-end-write-one-candidate-if-member
042000       VARYING ws-cnd-idx FROM 1 BY 1
042100         UNTIL ws-cnd-idx > ws-cand-count.
042200 311000-end-write-one-partys-roster.
042300     EXIT.
042400
042500 312000-begin-write-one-candidate-if-member.
042600     IF ws-cnd-party-idx(ws-cnd-idx) = ws-pty-idx
042700         MOVE ws-cnd-name(ws-cnd-idx) TO cdl-cand-name
042800         MOVE ws-cnd-votes(ws-cnd-idx) TO ws-edit-votes-big
042900         MOVE ws-edit-votes-big TO cdl-votes
043000         WRITE audit-rec FROM ws-cand-detail-line
043100     END-IF.
043200 312000-end-write-one-candidate-if-member.
043300     EXIT.
043400
043500*---------------------------------------------------------------
043600* DASHED SEPARATOR, THEN THE PER-PARTY ALLOCATION TABLE.  % OF
043700* VOTE IS PARTY VOTES OVER TOTAL VOTES, ONE DECIMAL, WITH A
043800* TRAILING PERCENT SIGN.
043900*---------------------------------------------------------------
044000 320000-begin-write-allocation-table.
044100     WRITE audit-rec FROM ws-dash-line
044200     WRITE audit-rec FROM ws-alloc-heading-line
044300
044400     SET ws-pty-idx TO 1
044500     PERFORM 321000-begin-write-one-alloc-row
044600        THRU 321000-end-write-one-alloc-row
044700       VARYING ws-pty-idx FROM 1 BY 1
044800         UNTIL ws-pty-idx > ws-party-count
044900
045000     WRITE audit-rec FROM ws-dash-line.
045100 320000-end-write-allocation-table.
045200     EXIT.
045300
045400 321000-begin-write-one-alloc-row.
045500     MOVE ws-pty-name(ws-pty-idx) TO adl-party
045600
045700     MOVE ws-pty-votes(ws-pty-idx) TO ws-edit-votes-col
045800     MOVE ws-edit-votes-col TO adl-votes
045900
046000     MOVE ws-pty-init-seats(ws-pty-idx) TO ws-edit-seats
046100     MOVE ws-edit-seats TO adl-first
046200
046300     MOVE ws-pty-remainder(ws-pty-idx) TO ws-edit-votes-col
046400     MOVE ws-edit-votes-col TO adl-remain
046500
046600     MOVE ws-pty-second(ws-pty-idx) TO ws-edit-seats
046700     MOVE ws-edit-seats TO adl-second
046800
046900     MOVE ws-pty-final-seats(ws-pty-idx) TO ws-edit-seats
047000     MOVE ws-edit-seats TO adl-final
047100
047200     IF ec-total-votes > 0
047300         COMPUTE ws-percent-work ROUNDED =
047400             (ws-pty-votes(ws-pty-idx) / ec-total-votes) * 100
047500     ELSE
047600         MOVE 0 TO ws-percent-work
047700     END-IF
047800     MOVE ws-percent-work TO ws-edit-percent-1dec
047900     MOVE SPACES TO adl-percent
048000     STRING ws-edit-percent-1dec DELIMITED BY SIZE
048100            "%"                  DELIMITED BY SIZE
048200       INTO adl-percent
048300
048400     WRITE audit-rec FROM ws-alloc-detail-line.
048500 321000-end-write-one-alloc-row.
048600     EXIT.
048700
048800*---------------------------------------------------------------
048900* "List of Seat Winners" - ONE LINE PER CANDIDATE FLAGGED
049000* SEATED.  PARTY SUFFIX IS CARRIED BY WDL-PARTY-TAG, WHICH IS
049100* LEFT OFF ENTIRELY FOR MPO/MV (NO PARTY SLATE TO NAME).
049200*---------------------------------------------------------------
049300 330000-begin-write-seat-winners.
049400     WRITE audit-rec FROM ws-winners-heading-line
049500     SET ws-cnd-idx TO 1
049600     PERFORM 331000-begin-write-one-winner-if-seated
049700        THRU 331000-end-write-one-winner-if-seated
049800       VARYING ws-cnd-idx FROM 1 BY 1
049900         UNTIL ws-cnd-idx > ws-cand-count.
050000 330000-end-write-seat-winners.
050100     EXIT.
050200
050300 331000-begin-write-one-winner-if-seated.
050400     SET ws-cndn-idx TO ws-cnd-idx
050500     IF ws-cndn-has-seat(ws-cndn-idx) = "Y"
050600         MOVE ws-cndn-name(ws-cndn-idx) TO wdl-cand-name
050700         IF ec-election-type = "CPL" OR ec-election-type = "OPL"
050800             SET ws-pty-idx TO ws-cnd-party-idx(ws-cnd-idx)
050900             MOVE ws-pty-name(ws-pty-idx) TO wdl-party-name
051000             WRITE audit-rec FROM ws-winner-detail-line
051100         ELSE
051200             MOVE SPACES TO wdl-party-tag
051300             WRITE audit-rec FROM ws-winner-detail-line
051400         END-IF
051500     END-IF.
051600 331000-end-write-one-winner-if-seated.
051700     EXIT.
051800
051900*---------------------------------------------------------------
052000* THE OVERALL WINNING PARTY DOES NOT APPEAR IN THE PRINTED
052100* AUDIT FILE - IT GOES TO THE CONSOLE PROGRESS LOG, THE SAME
052200* CHANNEL THE TABULATOR STEPS USE FOR THEIR OWN PROGRESS LINES.
052300*---------------------------------------------------------------
052400 340000-begin-announce-overall-winner.
052500     OPEN INPUT winwrk
052600     READ winwrk
052700     CLOSE winwrk
052800     IF ww-winner-party NOT = SPACES
052900         DISPLAY "ELECRPT - OVERALL WINNING PARTY IS "
053000                 ww-winner-party
053100     END-IF.
053200 340000-end-announce-overall-winner.
053300     EXIT.
053400
053500*---------------------------------------------------------------
053600* MPO/MV CANDIDATE TABLE.  PERCENTAGE IS CANDIDATE VOTES OVER
053700* THE SUM OF ALL CANDIDATE VOTES (NOT OVER TOTAL BALLOTS - AN
053800* MV BALLOT MAY CARRY MORE THAN ONE MARK), TWO DECIMALS, WITH A
053900* TRAILING PERCENT SIGN.
054000*---------------------------------------------------------------
054100 400000-begin-write-candidate-table.
054200     MOVE 0 TO ws-cand-vote-total
054300     SET ws-cnd-idx TO 1
054400     PERFORM 401000-begin-add-one-candidates-votes
054500        THRU 401000-end-add-one-candidates-votes
054600       VARYING ws-cnd-idx FROM 1 BY 1
054700         UNTIL ws-cnd-idx > ws-cand-count
054800
054900     WRITE audit-rec FROM ws-dash-line
055000     WRITE audit-rec FROM ws-cand-heading-line
055100
055200     SET ws-cnd-idx TO 1
055300     PERFORM 402000-begin-write-one-candidate-row
055400        THRU 402000-end-write-one-candidate-row
055500       VARYING ws-cnd-idx FROM 1 BY 1
055600         UNTIL ws-cnd-idx > ws-cand-count
055700
055800     WRITE audit-rec FROM ws-dash-line.
055900 400000-end-write-candidate-table.
056000     EXIT.
056100
056200 401000-begin-add-one-candidates-votes.
056300     ADD ws-cnd-votes(ws-cnd-idx) TO ws-cand-vote-total.
056400 401000-end-add-one-candidates-votes.
056500     EXIT.
056600
056700 402000-begin-write-one-candidate-row.
056800     MOVE ws-cnd-name(ws-cnd-idx) TO cdl2-candidate
056900
057000     MOVE ws-cnd-votes(ws-cnd-idx) TO ws-edit-votes-col
057100     MOVE ws-edit-votes-col TO cdl2-votes
057200
057300     MOVE ws-cnd-seats(ws-cnd-idx) TO ws-edit-seats
057400     MOVE ws-edit-seats TO cdl2-seats
057500
057600     IF ws-cand-vote-total > 0
057700         COMPUTE ws-percent-work ROUNDED =
057800            (ws-cnd-votes(ws-cnd-idx) / ws-cand-vote-total) * 100
057900     ELSE
058000         MOVE 0 TO ws-percent-work
058100     END-IF
058200     MOVE ws-percent-work TO ws-edit-percent-2dec
058300     MOVE SPACES TO cdl2-percent
058400     STRING ws-edit-percent-2dec DELIMITED BY SIZE
058500            "%"                  DELIMITED BY SIZE
058600       INTO cdl2-percent
058700
058800     WRITE audit-rec FROM ws-cand-detail-line2.
058900 402000-end-write-one-candidate-row.
059000     EXIT.
059100
059200 END PROGRAM ElecRpt.
