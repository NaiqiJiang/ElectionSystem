000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ElecWin.
000300 AUTHOR. R-GALINDO.
000400 INSTALLATION. CO-BD-OF-ELECTIONS.
000500 DATE-WRITTEN. 04/16/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - COUNTY DATA PROCESSING.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000*---------------------------------------------------------------
001100* 04/16/87  RG   ORIGINAL CODING.  REQ 87-0117.  FINDS THE        CH87RG  
001200* 04/16/87  RG   PARTY WITH THE MOST TOTAL SEATS AND WRITES THE   CH87RG  
001300* 04/16/87  RG   WINNER RECORD THAT THE REPORT STEP PICKS UP.     CH87RG  
001400* 07/19/88  RG   MPO/MV TAPES NOW WRITE A BLANK WINNER RECORD     CH88RG  
001500* 07/19/88  RG   INSTEAD OF ABENDING - THESE FORMATS HAVE NO      CH88RG  
001600* 07/19/88  RG   PARTY SLATE.  REQ 88-0061.                       CH88RG  
001700* 11/02/95  DWS  TIE AMONG LEADING PARTIES NOW BROKEN BY A        CH95DWS 
001800* 11/02/95  DWS  1001-TRIAL RANDOM COIN TOSS INSTEAD OF TAKING    CH95DWS 
001900* 11/02/95  DWS  THE FIRST PARTY ON FILE.  REQ 95-0309.           CH95DWS 
002000* 02/19/99  LMT  YEAR 2000 READINESS REVIEW - NO DATE FIELDS      CH99LMT 
002100* 02/19/99  LMT  IN THIS PROGRAM.  SIGNED OFF PER MEMO 99-006.    CH99LMT 
002200* 09/30/01  DWS  RAISED PARTY TABLE MAXIMUM TO 50 TO MATCH        CH01DWS 
002300* 09/30/01  DWS  ELECLOAD.  REQ 01-0355.                          CH01DWS 
002400*---------------------------------------------------------------
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT elecctl  ASSIGN TO "ELECCTL"
003400            ORGANIZATION IS LINE SEQUENTIAL
003500            FILE STATUS  IS fs-elecctl.
003600     SELECT partywrk ASSIGN TO "PARTYWRK"
003700            ORGANIZATION IS RELATIVE
003800            ACCESS MODE  IS SEQUENTIAL
003900            RELATIVE KEY IS ws-partywrk-rrn
004000            FILE STATUS  IS fs-partywrk.
004100     SELECT winwrk   ASSIGN TO "WINWRK"
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS fs-winwrk.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  elecctl.
004800 01  elect-ctl-rec.
004900     05  ec-election-type      PIC X(3).
005000     05  ec-total-seats        PIC 9(5).
005100     05  ec-total-votes        PIC 9(7).
005200     05  ec-roster-count       PIC 9(4).
005300     05  ec-party-count        PIC 9(4).
005400     05  ec-cand-count         PIC 9(4).
005500     05  ec-file-count         PIC 9(2).
005600     05  FILLER                PIC X(40).
005700
005800*---------------------------------------------------------------
005900* EDITED VIEW USED ONLY WHEN THE TYPE TEST BELOW FAILS AND THE
006000* SKIP MESSAGE NEEDS THE RAW TAPE TYPE ECHOED BACK IN QUOTES.
006100*---------------------------------------------------------------
006200 01  elect-ctl-type-view REDEFINES elect-ctl-rec.
006300     05  ect-type-echo          PIC X(3).
006400     05  FILLER                 PIC X(58).
006500
006600 FD  partywrk.
006700 01  party-work-rec.
006800     05  pw-party-name          PIC X(20).
006900     05  pw-party-votes         PIC S9(7) COMP-3.
007000     05  pw-party-init-seats    PIC S9(5) COMP-3.
007100     05  pw-party-second-seats  PIC S9(5) COMP-3.
007200     05  pw-party-remainder     PIC S9(7) COMP-3.
007300     05  pw-party-final-seats   PIC S9(5) COMP-3.
007400     05  pw-party-won-rnd-flag  PIC X(1).
007500         88  pw-won-this-round      VALUE 'Y'.
007600         88  pw-not-won-this-round  VALUE 'N'.
007700     05  FILLER                 PIC X(30).
007800
007900*---------------------------------------------------------------
008000* NAME-ONLY VIEW - THE FINAL-SEATS SCAN BELOW NEEDS ONLY THE
008100* NAME AND FINAL-SEATS FIELDS; THIS KEEPS THE DISPLAY LOOP FROM
008200* HAVING TO NAME EVERY FIELD IN THE FULL RECORD.
008300*---------------------------------------------------------------
008400 01  party-work-name-view REDEFINES party-work-rec.
008500     05  pwn-name                PIC X(20).
008600     05  FILLER                  PIC X(12).
008700     05  pwn-final-seats         PIC S9(5) COMP-3.
008800     05  FILLER                  PIC X(31).
008900
009000 FD  winwrk.
009100 01  winwrk-rec.
009200     05  ww-winner-party        PIC X(20).
009300     05  FILLER                 PIC X(10).
009400
009500 WORKING-STORAGE SECTION.
009600 77  ws-cte-01                 PIC 9(01) COMP VALUE 1.
009700 77  fs-elecctl                PIC X(02) VALUE SPACES.
009800 77  fs-partywrk               PIC X(02) VALUE SPACES.
009900 77  fs-winwrk                 PIC X(02) VALUE SPACES.
010000 77  ws-partywrk-rrn           PIC 9(04) COMP VALUE 0.
010100
010200 01  ws-party-count             PIC 9(2) COMP VALUE 0.
010300 01  ws-party-table.
010400     05  ws-party OCCURS 0 TO 50 TIMES
010500                  DEPENDING ON ws-party-count
010600                  INDEXED BY ws-pty-idx.
010700         10  ws-pty-name        PIC X(20).
010800         10  ws-pty-total-seats PIC S9(5) COMP-3 VALUE 0.
010900         10  ws-pty-is-tied     PIC X(1) VALUE 'N'.
011000
011100*---------------------------------------------------------------
011200* NAME-AND-FLAG VIEW - THE TIE COLLECTOR BELOW DISPLAYS EACH
011300* PARTY IT FLAGS WITHOUT NAMING THE SEAT-COUNT FIELD IT NEVER
011400* TOUCHES.
011500*---------------------------------------------------------------
011600 01  ws-party-table-tie-view REDEFINES ws-party-table.
011700     05  ws-ptyt OCCURS 0 TO 50 TIMES
011800                 DEPENDING ON ws-party-count
011900                 INDEXED BY ws-ptyt-idx.
012000         10  ws-ptyt-name       PIC X(20).
012100         10  FILLER             PIC S9(5) COMP-3.
012200         10  ws-ptyt-is-tied    PIC X(1).
012300
012400 01  ws-max-seats                PIC S9(5) COMP-3 VALUE 0.
012500 01  ws-tie-count                PIC 9(2) COMP VALUE 0.
012600 01  ws-tie-index-table.
012700     05  ws-tie-index OCCURS 50 TIMES
012800                      INDEXED BY ws-tie-idx
012900                      PIC 9(2) COMP.
013000 01  ws-tie-win-count-table.
013100     05  ws-tie-win-count OCCURS 50 TIMES
013200                          INDEXED BY ws-twc-idx
013300                          PIC 9(4) COMP.
013400 01  ws-winner-party-idx          PIC 9(2) COMP VALUE 0.
013500 01  ws-best-win-count            PIC 9(4) COMP VALUE 0.
013600 01  ws-seed                      PIC 9(7) COMP VALUE 7.
013700 01  ws-random-draw                USAGE COMP-1 VALUE 0.
013800 01  ws-tie-pick                   PIC 9(2) COMP VALUE 0.
013900 01  ws-trial-count                PIC 9(4) COMP VALUE 0.
014000
014100 PROCEDURE DIVISION.
014200 MAIN-PARAGRAPH.
014300     OPEN INPUT elecctl
014400     READ elecctl
014500     CLOSE elecctl
014600
014700     OPEN OUTPUT winwrk
014800     IF ec-election-type = "CPL" OR ec-election-type = "OPL"
014900         PERFORM 200000-begin-load-party-table
015000            THRU 200000-end-load-party-table
015100
015200         PERFORM 300000-begin-find-max-seats
015300            THRU 300000-end-find-max-seats
015400
015500         PERFORM 310000-begin-collect-tied-parties
015600            THRU 310000-end-collect-tied-parties
015700
015800         IF ws-tie-count = 1
015900             MOVE ws-tie-index(1) TO ws-winner-party-idx
016000         ELSE
016100             PERFORM 400000-begin-coin-toss-tie-break
016200                THRU 400000-end-coin-toss-tie-break
016300         END-IF
016400
016500         SET ws-pty-idx TO ws-winner-party-idx
016600         MOVE ws-pty-name(ws-pty-idx) TO ww-winner-party
016700         DISPLAY "ELECWIN - WINNING PARTY IS "
016800                 ws-pty-name(ws-pty-idx)
016900     ELSE
017000         MOVE SPACES TO ww-winner-party
017100         DISPLAY "ELECWIN - " ect-type-echo
017200                 " HAS NO PARTY SLATE, BLANK WINNER WRITTEN"
017300     END-IF
017400     WRITE winwrk-rec
017500     CLOSE winwrk
017600
017700     STOP RUN.
017800
017900 200000-begin-load-party-table.
018000     OPEN INPUT elecctl
018100     READ elecctl
018200     MOVE ec-party-count TO ws-party-count
018300     CLOSE elecctl
018400
018500     OPEN INPUT partywrk
018600     SET ws-pty-idx TO 1
018700     PERFORM 210000-begin-load-one-party
018800        THRU 210000-end-load-one-party
018900       VARYING ws-pty-idx FROM 1 BY 1
019000         UNTIL ws-pty-idx > ws-party-count
019100     CLOSE partywrk.
019200 200000-end-load-party-table.
019300     EXIT.
019400
019500 210000-begin-load-one-party.
019600     READ partywrk
019700     MOVE pwn-name TO ws-pty-name(ws-pty-idx)
019800     MOVE pwn-final-seats TO ws-pty-total-seats(ws-pty-idx).
019900 210000-end-load-one-party.
020000     EXIT.
020100
020200 300000-begin-find-max-seats.
020300     MOVE 0 TO ws-max-seats
020400     SET ws-pty-idx TO 1
020500     PERFORM 301000-begin-test-one-partys-seats
020600        THRU 301000-end-test-one-partys-seats
020700       VARYING ws-pty-idx FROM 1 BY 1
020800         UNTIL ws-pty-idx > ws-party-count.
020900 300000-end-find-max-seats.
021000     EXIT.
021100
021200 301000-begin-test-one-partys-seats.
021300     IF ws-pty-total-seats(ws-pty-idx) > ws-max-seats
021400         MOVE ws-pty-total-seats(ws-pty-idx) TO ws-max-seats
021500     END-IF.
021600 301000-end-test-one-partys-seats.
021700     EXIT.
021800
021900 310000-begin-collect-tied-parties.
022000     MOVE 0 TO ws-tie-count
022100     SET ws-pty-idx TO 1
022200     PERFORM 311000-begin-test-one-party-for-tie
022300        THRU 311000-end-test-one-party-for-tie
022400       VARYING ws-pty-idx FROM 1 BY 1
022500         UNTIL ws-pty-idx > ws-party-count.
022600 310000-end-collect-tied-parties.
022700     EXIT.
022800
022900 311000-begin-test-one-party-for-tie.
023000     IF ws-pty-total-seats(ws-pty-idx) = ws-max-seats
023100         ADD ws-cte-01 TO ws-tie-count
023200         MOVE ws-pty-idx TO ws-tie-index(ws-tie-count)
023300         MOVE "Y" TO ws-pty-is-tied(ws-pty-idx)
023400         SET ws-ptyt-idx TO ws-pty-idx
023500         DISPLAY "ELECWIN - PARTY TIED AT TOP SEAT COUNT: "
023600                 ws-ptyt-name(ws-ptyt-idx)
023700     END-IF.
023800 311000-end-test-one-party-for-tie.
023900     EXIT.
024000
024100*---------------------------------------------------------------
024200* 1001 UNIFORM RANDOM DRAWS AMONG THE TIED PARTIES; THE PARTY
024300* DRAWN MOST OFTEN WINS THE TIE-BREAK.  REQ 95-0309.
024400*---------------------------------------------------------------
024500 400000-begin-coin-toss-tie-break.
024600     SET ws-twc-idx TO 1
024700     PERFORM 401000-begin-clear-one-win-count
024800        THRU 401000-end-clear-one-win-count
024900       VARYING ws-twc-idx FROM 1 BY 1
025000         UNTIL ws-twc-idx > ws-tie-count
025100
025200     PERFORM 410000-begin-run-one-trial
025300        THRU 410000-end-run-one-trial
025400       VARYING ws-trial-count FROM 1 BY 1
025500         UNTIL ws-trial-count > 1001
025600
025700     MOVE 0 TO ws-best-win-count
025800     SET ws-twc-idx TO 1
025900     PERFORM 420000-begin-test-one-trial-winner
026000        THRU 420000-end-test-one-trial-winner
026100       VARYING ws-twc-idx FROM 1 BY 1
026200         UNTIL ws-twc-idx > ws-tie-count.
026300 400000-end-coin-toss-tie-break.
026400     EXIT.
026500
026600 401000-begin-clear-one-win-count.
026700     MOVE 0 TO ws-tie-win-count(ws-twc-idx).
026800 401000-end-clear-one-win-count.
026900     EXIT.
027000
027100 410000-begin-run-one-trial.
027200     ADD ws-cte-01 TO ws-seed
027300     MOVE FUNCTION RANDOM(ws-seed) TO ws-random-draw
027400     COMPUTE ws-tie-pick = (ws-random-draw * ws-tie-count) + 1
027500     IF ws-tie-pick > ws-tie-count
027600         MOVE ws-tie-count TO ws-tie-pick
027700     END-IF
027800     SET ws-tie-idx TO ws-tie-pick
027900     ADD ws-cte-01 TO ws-tie-win-count(ws-tie-idx).
028000 410000-end-run-one-trial.
028100     EXIT.
028200
028300 420000-begin-test-one-trial-winner.
028400     IF ws-tie-win-count(ws-twc-idx) > ws-best-win-count
028500         MOVE ws-tie-win-count(ws-twc-idx) TO ws-best-win-count
028600         MOVE ws-tie-index(ws-twc-idx) TO ws-winner-party-idx
028700     END-IF.
028800 420000-end-test-one-trial-winner.
028900     EXIT.
029000
029100 END PROGRAM ElecWin.
