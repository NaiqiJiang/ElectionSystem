000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ElecMPV.
000300 AUTHOR. R-GALINDO.
000400 INSTALLATION. CO-BD-OF-ELECTIONS.
000500 DATE-WRITTEN. 04/09/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - COUNTY DATA PROCESSING.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000*---------------------------------------------------------------
001100* 04/09/87  RG   ORIGINAL CODING.  REQ 87-0116.  MULTI-POP        CH87RG  
001200* 04/09/87  RG   TABULATOR - VOTES WERE ALREADY TALLIED BY        CH87RG  
001300* 04/09/87  RG   ELECLOAD, THIS STEP ONLY RANKS AND SEATS.        CH87RG  
001400* 07/19/88  RG   STEP NOW CHECKS ELECCTL AND EXITS QUIETLY WHEN   CH88RG  
001500* 07/19/88  RG   THE TAPE ON FILE IS NEITHER MPO NOR MV.  REQ     CH88RG  
001600* 07/19/88  RG   88-0060 (COMPANION TO 88-0058/88-0059).          CH88RG  
001700* 05/06/90  LMT  "NO VOTES" MESSAGE ADDED WHEN TOTAL-VOTES IS     CH90LMT 
001800* 05/06/90  LMT  ZERO, STEP NOW STOPS CLEANLY INSTEAD OF          CH90LMT 
001900* 05/06/90  LMT  DIVIDING BY ZERO IN THE PERCENT LINE.  REQ       CH90LMT 
002000* 05/06/90  LMT  90-0091.                                         CH90LMT 
002100* 02/19/99  LMT  YEAR 2000 READINESS REVIEW - NO DATE FIELDS      CH99LMT 
002200* 02/19/99  LMT  IN THIS PROGRAM.  SIGNED OFF PER MEMO 99-006.    CH99LMT 
002300* 05/15/04  RG   RAISED CANDIDATE TABLE MAXIMUM TO 300 TO MATCH   CH04RG  
002400* 05/15/04  RG   ELECLOAD.  REQ 04-0188.                          CH04RG  
002500*---------------------------------------------------------------
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT elecctl  ASSIGN TO "ELECCTL"
003500            ORGANIZATION IS LINE SEQUENTIAL
003600            FILE STATUS  IS fs-elecctl.
003700     SELECT candwrk  ASSIGN TO "CANDWRK"
003800            ORGANIZATION IS RELATIVE
003900            ACCESS MODE  IS SEQUENTIAL
004000            RELATIVE KEY IS ws-candwrk-rrn
004100            FILE STATUS  IS fs-candwrk.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  elecctl.
004600 01  elect-ctl-rec.
004700     05  ec-election-type      PIC X(3).
004800     05  ec-total-seats        PIC 9(5).
004900     05  ec-total-votes        PIC 9(7).
005000     05  ec-roster-count       PIC 9(4).
005100     05  ec-party-count        PIC 9(4).
005200     05  ec-cand-count         PIC 9(4).
005300     05  ec-file-count         PIC 9(2).
005400     05  FILLER                PIC X(40).
005500
005600*---------------------------------------------------------------
005700* ALTERNATE VIEW USED ONLY TO DISPLAY THE ROSTER SIZE AS AN
005800* UNSIGNED EDIT FIELD ON THE PROGRESS LOG WITHOUT DISTURBING
005900* THE NUMERIC FIELD ITSELF.
006000*---------------------------------------------------------------
006100 01  elect-ctl-rec-edit-view REDEFINES elect-ctl-rec.
006200     05  FILLER                PIC X(3).
006300     05  FILLER                PIC 9(5).
006400     05  FILLER                PIC 9(7).
006500     05  ece-roster-count-edit PIC ZZZ9.
006600     05  FILLER                PIC X(51).
006700
006800 FD  candwrk.
006900 01  cand-work-rec.
007000     05  cw-cand-name          PIC X(20).
007100     05  cw-cand-party-idx     PIC S9(4) COMP-3.
007200     05  cw-cand-votes         PIC S9(7) COMP-3.
007300     05  cw-cand-seats         PIC S9(5) COMP-3.
007400     05  cw-cand-has-seat-flag PIC X(1).
007500         88  cw-has-seat           VALUE 'Y'.
007600         88  cw-no-seat            VALUE 'N'.
007700     05  FILLER                PIC X(20).
007800
007900*---------------------------------------------------------------
008000* KEY-ONLY VIEW - CONFIRMS THE REWRITE PASS IN 620000 IS STILL
008100* LINED UP WITH THE IN-MEMORY TABLE BEFORE A SEAT IS TRUSTED
008200* TO DISK.
008300*---------------------------------------------------------------
008400 01  cand-work-key-view REDEFINES cand-work-rec.
008500     05  cwk-match-key          PIC X(20).
008600     05  FILLER                 PIC X(31).
008700
008800 WORKING-STORAGE SECTION.
008900 77  ws-cte-01                 PIC 9(01) COMP VALUE 1.
009000 77  fs-elecctl                PIC X(02) VALUE SPACES.
009100 77  fs-candwrk                PIC X(02) VALUE SPACES.
009200 77  ws-candwrk-rrn            PIC 9(04) COMP VALUE 0.
009300
009400 01  ws-run-switch               PIC X(1) VALUE 'Y'.
009500     88  ws-run-this-step            VALUE 'Y'.
009600     88  ws-skip-this-step           VALUE 'N'.
009700
009800 01  ws-cand-count              PIC 9(3) COMP VALUE 0.
009900 01  ws-cand-table.
010000     05  ws-cand OCCURS 0 TO 300 TIMES
010100                 DEPENDING ON ws-cand-count
010200                 INDEXED BY ws-cnd-idx.
010300         10  ws-cnd-name        PIC X(20).
010400         10  ws-cnd-party-idx   PIC S9(4) COMP-3 VALUE 0.
010500         10  ws-cnd-votes       PIC S9(7) COMP-3 VALUE 0.
010600         10  ws-cnd-seats       PIC S9(5) COMP-3 VALUE 0.
010700         10  ws-cnd-has-seat    PIC X(1) VALUE 'N'.
010800
010900*---------------------------------------------------------------
011000* ONE SPARE CANDIDATE ENTRY, SAME SHAPE AS ONE WS-CAND
011100* OCCURRENCE, USED TO SWAP TWO TABLE ENTRIES DURING THE SORT.
011200*---------------------------------------------------------------
011300 01  ws-cnd-swap-entry.
011400     05  ws-cndsw-name          PIC X(20).
011500     05  ws-cndsw-party-idx     PIC S9(4) COMP-3.
011600     05  ws-cndsw-votes         PIC S9(7) COMP-3.
011700     05  ws-cndsw-seats         PIC S9(5) COMP-3.
011800     05  ws-cndsw-has-seat      PIC X(1).
011900
012000*---------------------------------------------------------------
012100* RAW-BYTE VIEW OF THE SWAP ENTRY - CLEARED TO SPACES BEFORE
012200* EVERY SORT SWAP SO A PARTLY-FILLED ENTRY NEVER CARRIES STALE
012300* BYTES FROM THE CANDIDATE IT HELD THE PASS BEFORE.
012400*---------------------------------------------------------------
012500 01  ws-cnd-swap-entry-bytes REDEFINES ws-cnd-swap-entry
012600                               PIC X(31).
012700
012800 01  ws-seats-to-award           PIC S9(5) COMP-3 VALUE 0.
012900 01  ws-i                        PIC 9(3) COMP VALUE 0.
013000 01  ws-j                        PIC 9(3) COMP VALUE 0.
013100 01  ws-found-switch             PIC X(1) VALUE 'N'.
013200     88  ws-found                    VALUE 'Y'.
013300
013400 PROCEDURE DIVISION.
013500 MAIN-PARAGRAPH.
013600     PERFORM 100000-begin-check-election-type
013700        THRU 100000-end-check-election-type
013800
013900     IF ws-run-this-step
014000         IF ec-total-votes = 0
014100             DISPLAY "ELECMPV - NO VOTES"
014200         ELSE
014300             PERFORM 200000-begin-load-candidate-table
014400                THRU 200000-end-load-candidate-table
014500
014600             PERFORM 300000-begin-sort-candidates-descending
014700                THRU 300000-end-sort-candidates-descending
014800
014900             PERFORM 400000-begin-award-top-n-seats
015000                THRU 400000-end-award-top-n-seats
015100
015200             PERFORM 500000-begin-display-progress
015300                THRU 500000-end-display-progress
015400
015500             PERFORM 600000-begin-rewrite-candwrk
015600                THRU 600000-end-rewrite-candwrk
015700         END-IF
015800     ELSE
015900         DISPLAY "ELECMPV - ELECTION ON FILE IS NOT MPO/MV, "
016000                 "STEP SKIPPED"
016100     END-IF
016200
016300     STOP RUN.
016400
016500 100000-begin-check-election-type.
016600     OPEN INPUT elecctl
016700     READ elecctl
016800     CLOSE elecctl
016900     IF ec-election-type = "MPO" OR ec-election-type = "MV"
017000         SET ws-run-this-step TO TRUE
017100     ELSE
017200         SET ws-skip-this-step TO TRUE
017300     END-IF.
017400 100000-end-check-election-type.
017500     EXIT.
017600
017700 200000-begin-load-candidate-table.
017800     OPEN INPUT elecctl
017900     READ elecctl
018000     MOVE ec-cand-count TO ws-cand-count
018100     DISPLAY "ELECMPV - ROSTER SIZE "
018200             ece-roster-count-edit
018300     CLOSE elecctl
018400
018500     OPEN INPUT candwrk
018600     SET ws-cnd-idx TO 1
018700     PERFORM 201000-begin-load-one-candidate
018800        THRU 201000-end-load-one-candidate
018900       VARYING ws-cnd-idx FROM 1 BY 1
019000         UNTIL ws-cnd-idx > ws-cand-count
019100     CLOSE candwrk.
019200 200000-end-load-candidate-table.
019300     EXIT.
019400
019500 201000-begin-load-one-candidate.
019600     READ candwrk
019700     MOVE cw-cand-name  TO ws-cnd-name(ws-cnd-idx)
019800     MOVE cw-cand-votes TO ws-cnd-votes(ws-cnd-idx).
019900 201000-end-load-one-candidate.
020000     EXIT.
020100
020200*---------------------------------------------------------------
020300* SELECTION SORT, DESCENDING, OVER THE WHOLE CANDIDATE TABLE -
020400* SAME SHAPE AS THE SHOP'S SEARCHER SELECTION-SORT PARAGRAPH,
020500* RESTATED ON VOTES INSTEAD OF THE ORIGINAL KEY FIELD.
020600*---------------------------------------------------------------
020700 300000-begin-sort-candidates-descending.
020800     IF ws-cand-count > 1
020900         PERFORM 310000-begin-sort-one-pass
021000            THRU 310000-end-sort-one-pass
021100           VARYING ws-i FROM 1 BY 1
021200             UNTIL ws-i >= ws-cand-count
021300     END-IF.
021400 300000-end-sort-candidates-descending.
021500     EXIT.
021600
021700 310000-begin-sort-one-pass.
021800     SET ws-cnd-idx TO ws-i
021900     PERFORM 320000-begin-sort-inner-test
022000        THRU 320000-end-sort-inner-test
022100       VARYING ws-j FROM ws-i BY 1
022200         UNTIL ws-j > ws-cand-count.
022300 310000-end-sort-one-pass.
022400     EXIT.
022500
022600 320000-begin-sort-inner-test.
022700     IF ws-cnd-votes(ws-j) > ws-cnd-votes(ws-cnd-idx)
022800         SET ws-cnd-idx TO ws-j
022900     END-IF
023000     IF ws-j = ws-cand-count AND ws-cnd-idx NOT = ws-i
023100         MOVE SPACES TO ws-cnd-swap-entry-bytes
023200         MOVE ws-cand(ws-cnd-idx) TO ws-cnd-swap-entry
023300         MOVE ws-cand(ws-i)       TO ws-cand(ws-cnd-idx)
023400         MOVE ws-cnd-swap-entry   TO ws-cand(ws-i)
023500     END-IF.
023600 320000-end-sort-inner-test.
023700     EXIT.
023800
023900*---------------------------------------------------------------
024000* THE TOP MIN(CANDIDATE-COUNT, TOTAL-SEATS) CANDIDATES EACH
024100* RECEIVE ONE SEAT.
024200*---------------------------------------------------------------
024300 400000-begin-award-top-n-seats.
024400     IF ec-total-seats < ws-cand-count
024500         MOVE ec-total-seats TO ws-seats-to-award
024600     ELSE
024700         MOVE ws-cand-count TO ws-seats-to-award
024800     END-IF
024900
025000     SET ws-cnd-idx TO 1
025100     PERFORM 410000-begin-award-one-seat
025200        THRU 410000-end-award-one-seat
025300       VARYING ws-i FROM 1 BY 1
025400         UNTIL ws-i > ws-seats-to-award.
025500 400000-end-award-top-n-seats.
025600     EXIT.
025700
025800 410000-begin-award-one-seat.
025900     MOVE "Y" TO ws-cnd-has-seat(ws-cnd-idx)
026000     ADD ws-cte-01 TO ws-cnd-seats(ws-cnd-idx)
026100     SET ws-cnd-idx UP BY 1.
026200 410000-end-award-one-seat.
026300     EXIT.
026400
026500 500000-begin-display-progress.
026600     SET ws-cnd-idx TO 1
026700     PERFORM 510000-begin-display-one-candidate
026800        THRU 510000-end-display-one-candidate
026900       VARYING ws-cnd-idx FROM 1 BY 1
027000         UNTIL ws-cnd-idx > ws-cand-count.
027100 500000-end-display-progress.
027200     EXIT.
027300
027400 510000-begin-display-one-candidate.
027500     DISPLAY "ELECMPV - " ws-cnd-name(ws-cnd-idx)
027600             " VOTES " ws-cnd-votes(ws-cnd-idx)
027700             " SEATS " ws-cnd-seats(ws-cnd-idx).
027800 510000-end-display-one-candidate.
027900     EXIT.
028000
028100*---------------------------------------------------------------
028200* REWRITES CANDWRK WITH THE SEAT FLAGS JUST COMPUTED.  NOTE
028300* THE TABLE IS NOW IN VOTE-DESCENDING ORDER, NOT ROSTER ORDER,
028400* SO THE RRN CANNOT BE TRUSTED TO MATCH THE TABLE INDEX - THE
028500* FILE MUST BE RE-READ BY ROSTER ORDER FROM ITS OWN KEY FIELD.
028600*---------------------------------------------------------------
028700 600000-begin-rewrite-candwrk.
028800     OPEN I-O candwrk
028900     SET ws-candwrk-rrn TO 1
029000     PERFORM 610000-begin-rewrite-one-candidate
029100        THRU 610000-end-rewrite-one-candidate
029200       VARYING ws-candwrk-rrn FROM 1 BY 1
029300         UNTIL ws-candwrk-rrn > ws-cand-count
029400     CLOSE candwrk.
029500 600000-end-rewrite-candwrk.
029600     EXIT.
029700
029800 610000-begin-rewrite-one-candidate.
029900     READ candwrk
030000     SET ws-cnd-idx TO 1
030100     SET ws-found-switch TO FALSE
030200     PERFORM 620000-begin-match-by-name
030300        THRU 620000-end-match-by-name
030400       VARYING ws-cnd-idx FROM 1 BY 1
030500         UNTIL ws-cnd-idx > ws-cand-count
030600            OR ws-found
030700     REWRITE cand-work-rec.
030800 610000-end-rewrite-one-candidate.
030900     EXIT.
031000
031100 620000-begin-match-by-name.
031200     IF cwk-match-key = ws-cnd-name(ws-cnd-idx)
031300         SET ws-found-switch TO TRUE
031400         MOVE ws-cnd-votes(ws-cnd-idx)    TO cw-cand-votes
031500         MOVE ws-cnd-seats(ws-cnd-idx)    TO cw-cand-seats
031600         MOVE ws-cnd-has-seat(ws-cnd-idx)
031700           TO cw-cand-has-seat-flag
031800     END-IF.
031900 620000-end-match-by-name.
032000     EXIT.
032100
032200 END PROGRAM ElecMPV.
