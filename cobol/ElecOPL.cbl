000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ElecOPL.
000300 AUTHOR. R-GALINDO.
000400 INSTALLATION. CO-BD-OF-ELECTIONS.
000500 DATE-WRITTEN. 04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - COUNTY DATA PROCESSING.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000*---------------------------------------------------------------
001100* 04/02/87  RG   ORIGINAL CODING.  REQ 87-0115.  OPEN PARTY       CH87RG  
001200* 04/02/87  RG   LIST TABULATOR - CLONED FROM ELECCPL BUT EACH    CH87RG  
001300* 04/02/87  RG   MARK CREDITS A CANDIDATE, NOT JUST A PARTY.      CH87RG  
001400* 07/19/88  RG   STEP NOW CHECKS ELECCTL AND EXITS QUIETLY WHEN   CH88RG  
001500* 07/19/88  RG   THE TAPE ON FILE IS NOT AN OPL ELECTION.  REQ    CH88RG  
001600* 07/19/88  RG   88-0059 (COMPANION TO 88-0058 IN ELECCPL).       CH88RG  
001700* 02/03/91  LMT  QUOTA ARITHMETIC WAS ROUNDING INSTEAD OF         CH91LMT 
001800* 02/03/91  LMT  TRUNCATING - SAME DEFECT AS ELECCPL.  REQ        CH91LMT 
001900* 02/03/91  LMT  91-0027.                                         CH91LMT 
002000* 06/14/92  RG   CANDIDATE SEAT ASSIGNMENT WAS RE-SEATING A       CH92RG  
002100* 06/14/92  RG   CANDIDATE ALREADY FLAGGED FROM A PRIOR PARTY     CH92RG  
002200* 06/14/92  RG   SEAT.  NOW SKIPS ANY CANDIDATE ALREADY SEATED    CH92RG  
002300* 06/14/92  RG   AND STOPS WHEN THE PARTY'S SEATS RUN OUT.  REQ   CH92RG  
002400* 06/14/92  RG   92-0148.                                         CH92RG  
002500* 10/11/93  RG   REMAINDER-SEAT TIE NOW BROKEN BY FUNCTION        CH93RG  
002600* 10/11/93  RG   RANDOM INSTEAD OF FIRST-PARTY-WINS.  REQ         CH93RG  
002700* 10/11/93  RG   93-0201 (COMPANION CHANGE, SAME DAY AS ELECCPL). CH93RG  
002800* 02/19/99  LMT  YEAR 2000 READINESS REVIEW - NO DATE FIELDS      CH99LMT 
002900* 02/19/99  LMT  IN THIS PROGRAM.  SIGNED OFF PER MEMO 99-006.    CH99LMT 
003000* 09/30/01  DWS  RAISED PARTY TABLE MAXIMUM TO 50 TO MATCH        CH01DWS
003100* 09/30/01  DWS  ELECLOAD.  REQ 01-0355.                          CH01DWS
003200* 03/02/07  JTK  NOTED IN 420000 WHY THE PER-PARTY RANGE SCAN     CH07JTK
003300* 03/02/07  JTK  IS SAFE - DEPENDS ON ELECLOAD KEEPING EACH       CH07JTK
003400* 03/02/07  JTK  PARTY'S CANDIDATES TOGETHER IN THE TABLE.  REQ   CH07JTK
003500* 03/02/07  JTK  07-0091 (COMPANION CHANGE, SAME DAY AS ELECCPL). CH07JTK
003600*---------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT elecctl  ASSIGN TO "ELECCTL"
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS  IS fs-elecctl.
004800     SELECT partywrk ASSIGN TO "PARTYWRK"
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE  IS SEQUENTIAL
005100            RELATIVE KEY IS ws-partywrk-rrn
005200            FILE STATUS  IS fs-partywrk.
005300     SELECT candwrk  ASSIGN TO "CANDWRK"
005400            ORGANIZATION IS RELATIVE
005500            ACCESS MODE  IS SEQUENTIAL
005600            RELATIVE KEY IS ws-candwrk-rrn
005700            FILE STATUS  IS fs-candwrk.
005800     SELECT balwrk   ASSIGN TO "BALWRK"
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS fs-balwrk.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  elecctl.
006500 01  elect-ctl-rec.
006600     05  ec-election-type      PIC X(3).
006700     05  ec-total-seats        PIC 9(5).
006800     05  ec-total-votes        PIC 9(7).
006900     05  ec-roster-count       PIC 9(4).
007000     05  ec-party-count        PIC 9(4).
007100     05  ec-cand-count         PIC 9(4).
007200     05  ec-file-count         PIC 9(2).
007300     05  FILLER                PIC X(40).
007400
007500 FD  partywrk.
007600 01  party-work-rec.
007700     05  pw-party-name          PIC X(20).
007800     05  pw-party-votes         PIC S9(7) COMP-3.
007900     05  pw-party-init-seats    PIC S9(5) COMP-3.
008000     05  pw-party-second-seats  PIC S9(5) COMP-3.
008100     05  pw-party-remainder     PIC S9(7) COMP-3.
008200     05  pw-party-final-seats   PIC S9(5) COMP-3.
008300     05  pw-party-won-rnd-flag  PIC X(1).
008400         88  pw-won-this-round      VALUE 'Y'.
008500         88  pw-not-won-this-round  VALUE 'N'.
008600     05  FILLER                 PIC X(30).
008700
008800*---------------------------------------------------------------
008900* KEY-ONLY VIEW OF THE SAME RECORD - USED IN 610000 TO MAKE
009000* SURE THE REWRITE PASS IS STILL LINED UP WITH THE IN-MEMORY
009100* PARTY TABLE BEFORE A SEAT COUNT IS TRUSTED TO DISK.
009200*---------------------------------------------------------------
009300 01  party-work-key-view REDEFINES party-work-rec.
009400     05  pwk-match-key          PIC X(20).
009500     05  FILLER                 PIC X(51).
009600
009700 FD  candwrk.
009800 01  cand-work-rec.
009900     05  cw-cand-name          PIC X(20).
010000     05  cw-cand-party-idx     PIC S9(4) COMP-3.
010100     05  cw-cand-votes         PIC S9(7) COMP-3.
010200     05  cw-cand-seats         PIC S9(5) COMP-3.
010300     05  cw-cand-has-seat-flag PIC X(1).
010400         88  cw-has-seat           VALUE 'Y'.
010500         88  cw-no-seat            VALUE 'N'.
010600     05  FILLER                PIC X(20).
010700
010800*---------------------------------------------------------------
010900* KEY-ONLY VIEW - SAME PURPOSE AS PARTY-WORK-KEY-VIEW ABOVE,
011000* FOR THE CANDIDATE REWRITE PASS IN 620000.
011100*---------------------------------------------------------------
011200 01  cand-work-key-view REDEFINES cand-work-rec.
011300     05  cwk-match-key          PIC X(20).
011400     05  FILLER                 PIC X(31).
011500
011600 FD  balwrk.
011700 01  balwrk-line.
011800     05  bw-text               PIC X(200).
011900
012000 WORKING-STORAGE SECTION.
012100 77  ws-cte-01                 PIC 9(01) COMP VALUE 1.
012200 77  fs-elecctl                PIC X(02) VALUE SPACES.
012300 77  fs-partywrk               PIC X(02) VALUE SPACES.
012400 77  fs-candwrk                PIC X(02) VALUE SPACES.
012500 77  fs-balwrk                 PIC X(02) VALUE SPACES.
012600 77  ws-partywrk-rrn           PIC 9(04) COMP VALUE 0.
012700 77  ws-candwrk-rrn            PIC 9(04) COMP VALUE 0.
012800
012900 01  ws-eof-switch              PIC X(1) VALUE 'N'.
013000     88  ws-eof                     VALUE 'Y'.
013100     88  ws-not-eof                 VALUE 'N'.
013200 01  ws-run-switch               PIC X(1) VALUE 'Y'.
013300     88  ws-run-this-step            VALUE 'Y'.
013400     88  ws-skip-this-step           VALUE 'N'.
013500
013600 01  ws-party-count             PIC 9(2) COMP VALUE 0.
013700 01  ws-party-table.
013800     05  ws-party OCCURS 0 TO 50 TIMES
013900                  DEPENDING ON ws-party-count
014000                  INDEXED BY ws-pty-idx.
014100         10  ws-pty-name        PIC X(20).
014200         10  ws-pty-votes       PIC S9(7) COMP-3 VALUE 0.
014300         10  ws-pty-init-seats  PIC S9(5) COMP-3 VALUE 0.
014400         10  ws-pty-second      PIC S9(5) COMP-3 VALUE 0.
014500         10  ws-pty-remainder   PIC S9(7) COMP-3 VALUE 0.
014600         10  ws-pty-won-flag    PIC X(1) VALUE 'N'.
014700
014800*---------------------------------------------------------------
014900* WS-PTY-REMAINDER-VIEW LETS THE LARGEST-REMAINDER SCAN COMPARE
015000* REMAINDER VOTES WITHOUT DISTURBING THE SIGNED COMP-3 FIELD.
015100*---------------------------------------------------------------
015200 01  ws-party-table-remainder-view REDEFINES ws-party-table.
015300     05  ws-ptyr OCCURS 0 TO 50 TIMES
015400                 DEPENDING ON ws-party-count
015500                 INDEXED BY ws-ptyr-idx.
015600         10  FILLER             PIC X(20).
015700         10  FILLER             PIC S9(7) COMP-3.
015800         10  FILLER             PIC S9(5) COMP-3.
015900         10  FILLER             PIC S9(5) COMP-3.
016000         10  ws-ptyr-remainder  PIC S9(7) COMP-3.
016100         10  ws-ptyr-won-flag   PIC X(1).
016200
016300 01  ws-cand-count              PIC 9(3) COMP VALUE 0.
016400 01  ws-cand-table.
016500     05  ws-cand OCCURS 0 TO 300 TIMES
016600                 DEPENDING ON ws-cand-count
016700                 INDEXED BY ws-cnd-idx.
016800         10  ws-cnd-name        PIC X(20).
016900         10  ws-cnd-party-idx   PIC S9(4) COMP-3 VALUE 0.
017000         10  ws-cnd-votes       PIC S9(7) COMP-3 VALUE 0.
017100         10  ws-cnd-seats       PIC S9(5) COMP-3 VALUE 0.
017200         10  ws-cnd-has-seat    PIC X(1) VALUE 'N'.
017300
017400*---------------------------------------------------------------
017500* ONE SPARE CANDIDATE ENTRY, SAME SHAPE AS ONE WS-CAND
017600* OCCURRENCE, USED TO SWAP TWO TABLE ENTRIES DURING THE SORT.
017700*---------------------------------------------------------------
017800 01  ws-cnd-swap-entry.
017900     05  ws-cndsw-name          PIC X(20).
018000     05  ws-cndsw-party-idx     PIC S9(4) COMP-3.
018100     05  ws-cndsw-votes         PIC S9(7) COMP-3.
018200     05  ws-cndsw-seats         PIC S9(5) COMP-3.
018300     05  ws-cndsw-has-seat      PIC X(1).
018400
018500 01  ws-quota                    PIC S9(7)V999 COMP-3 VALUE 0.
018600 01  ws-quota-times-seats        PIC S9(9)V999 COMP-3 VALUE 0.
018700 01  ws-seats-assigned           PIC S9(5) COMP-3 VALUE 0.
018800 01  ws-remaining-seats          PIC S9(5) COMP-3 VALUE 0.
018900 01  ws-high-remainder           PIC S9(7) COMP-3 VALUE 0.
019000 01  ws-tie-count                PIC 9(2) COMP VALUE 0.
019100 01  ws-tie-index-table.
019200     05  ws-tie-index OCCURS 50 TIMES
019300                      INDEXED BY ws-tie-idx
019400                      PIC 9(2) COMP.
019500 01  ws-won-count-this-round      PIC 9(2) COMP VALUE 0.
019600 01  ws-picked-party              PIC 9(2) COMP VALUE 0.
019700 01  ws-seed                      PIC 9(7) COMP VALUE 1.
019800 01  ws-random-draw                USAGE COMP-1 VALUE 0.
019900 01  ws-tie-pick                   PIC 9(2) COMP VALUE 0.
020000
020100 01  ws-mark-token-table.
020200     05  ws-mark-token OCCURS 300 TIMES
020300                       INDEXED BY ws-mark-idx
020400                       PIC X(1).
020500 01  ws-token-count                PIC 9(3) COMP VALUE 0.
020600 01  ws-scan-pointer                PIC 9(3) COMP VALUE 1.
020700
020800 01  ws-best-start                PIC 9(2) COMP VALUE 0.
020900 01  ws-best-end                   PIC 9(2) COMP VALUE 0.
021000 01  ws-i                          PIC 9(3) COMP VALUE 0.
021100 01  ws-j                          PIC 9(3) COMP VALUE 0.
021200 01  ws-seats-to-fill               PIC S9(5) COMP-3 VALUE 0.
021300 01  ws-seats-left-this-party        PIC S9(5) COMP-3 VALUE 0.
021400
021500 PROCEDURE DIVISION.
021600 MAIN-PARAGRAPH.
021700     PERFORM 100000-begin-check-election-type
021800        THRU 100000-end-check-election-type
021900
022000     IF ws-run-this-step
022100         PERFORM 200000-begin-load-work-tables
022200            THRU 200000-end-load-work-tables
022300
022400         IF ec-total-votes = 0
022500             DISPLAY "ELECOPL - NO BALLOTS CAST, NO SEATS "
022600                     "ALLOCATED"
022700         ELSE
022800             PERFORM 210000-begin-tally-ballots
022900                THRU 210000-end-tally-ballots
023000
023100             PERFORM 300000-begin-seat-calculation
023200                THRU 300000-end-seat-calculation
023300
023400             PERFORM 400000-begin-assign-candidate-seats
023500                THRU 400000-end-assign-candidate-seats
023600
023700             PERFORM 500000-begin-display-progress
023800                THRU 500000-end-display-progress
023900
024000             PERFORM 600000-begin-rewrite-work-files
024100                THRU 600000-end-rewrite-work-files
024200         END-IF
024300     ELSE
024400         DISPLAY "ELECOPL - ELECTION ON FILE IS NOT OPL, "
024500                 "STEP SKIPPED"
024600     END-IF
024700
024800     STOP RUN.
024900
025000 100000-begin-check-election-type.
025100     OPEN INPUT elecctl
025200     READ elecctl
025300     CLOSE elecctl
025400     IF ec-election-type = "OPL"
025500         SET ws-run-this-step TO TRUE
025600     ELSE
025700         SET ws-skip-this-step TO TRUE
025800     END-IF.
025900 100000-end-check-election-type.
026000     EXIT.
026100
026200 200000-begin-load-work-tables.
026300     OPEN INPUT elecctl
026400     READ elecctl
026500     MOVE ec-party-count TO ws-party-count
026600     MOVE ec-cand-count  TO ws-cand-count
026700     CLOSE elecctl
026800
026900     OPEN INPUT partywrk
027000     SET ws-pty-idx TO 1
027100     PERFORM 201000-begin-load-one-party
027200        THRU 201000-end-load-one-party
027300       VARYING ws-pty-idx FROM 1 BY 1
027400         UNTIL ws-pty-idx > ws-party-count
027500     CLOSE partywrk
027600
027700     OPEN INPUT candwrk
027800     SET ws-cnd-idx TO 1
027900     PERFORM 202000-begin-load-one-candidate
028000        THRU 202000-end-load-one-candidate
028100       VARYING ws-cnd-idx FROM 1 BY 1
028200         UNTIL ws-cnd-idx > ws-cand-count
028300     CLOSE candwrk.
028400 200000-end-load-work-tables.
028500     EXIT.
028600
028700 201000-begin-load-one-party.
028800     READ partywrk
028900     MOVE pw-party-name   TO ws-pty-name(ws-pty-idx)
029000     MOVE pw-party-votes  TO ws-pty-votes(ws-pty-idx).
029100 201000-end-load-one-party.
029200     EXIT.
029300
029400 202000-begin-load-one-candidate.
029500     READ candwrk
029600     MOVE cw-cand-name      TO ws-cnd-name(ws-cnd-idx)
029700     MOVE cw-cand-party-idx TO ws-cnd-party-idx(ws-cnd-idx)
029800     MOVE cw-cand-votes     TO ws-cnd-votes(ws-cnd-idx).
029900 202000-end-load-one-candidate.
030000     EXIT.
030100
030200*---------------------------------------------------------------
030300* UNLIKE ELECCPL, EVERY "1" ON THE LINE COUNTS (NOT JUST THE
030400* FIRST) AND THE VOTE CREDITS A CANDIDATE DIRECTLY, WHICH THEN
030500* ADDS THE SAME VOTE TO THE CANDIDATE'S OWN PARTY.  IN PRACTICE
030600* AN OPL BALLOT CARRIES ONE MARK, BUT THE LOOP DOES NOT ASSUME
030700* IT.  A MARK PAST THE ROSTER IS IGNORED.
030800*---------------------------------------------------------------
030900 210000-begin-tally-ballots.
031000     OPEN INPUT balwrk
031100     SET ws-not-eof TO TRUE
031200     PERFORM 211000-begin-read-ballot
031300        THRU 211000-end-read-ballot
031400     PERFORM 214000-begin-tally-one-ballot
031500        THRU 214000-end-tally-one-ballot
031600       UNTIL ws-eof
031700     CLOSE balwrk.
031800 210000-end-tally-ballots.
031900     EXIT.
032000
032100 214000-begin-tally-one-ballot.
032200     IF bw-text NOT = SPACES
032300         PERFORM 212000-begin-split-ballot-line
032400            THRU 212000-end-split-ballot-line
032500         SET ws-mark-idx TO 1
032600         PERFORM 213000-begin-credit-one-mark
032700            THRU 213000-end-credit-one-mark
032800           VARYING ws-mark-idx FROM 1 BY 1
032900             UNTIL ws-mark-idx > ws-token-count
033000     END-IF
033100     PERFORM 211000-begin-read-ballot
033200        THRU 211000-end-read-ballot.
033300 214000-end-tally-one-ballot.
033400     EXIT.
033500
033600 211000-begin-read-ballot.
033700     READ balwrk
033800         AT END SET ws-eof TO TRUE
033900     END-READ.
034000 211000-end-read-ballot.
034100     EXIT.
034200
034300 212000-begin-split-ballot-line.
034400     MOVE 0 TO ws-token-count
034500     SET ws-mark-idx TO 1
034600     SET ws-scan-pointer TO 1
034700     PERFORM 212100-begin-split-one-mark
034800        THRU 212100-end-split-one-mark
034900       UNTIL ws-scan-pointer > 200
035000          OR ws-token-count >= ws-cand-count.
035100 212000-end-split-ballot-line.
035200     EXIT.
035300
035400 212100-begin-split-one-mark.
035500     UNSTRING bw-text DELIMITED BY ","
035600         INTO ws-mark-token(ws-mark-idx)
035700         WITH POINTER ws-scan-pointer
035800     ADD ws-cte-01 TO ws-token-count
035900     SET ws-mark-idx UP BY 1.
036000 212100-end-split-one-mark.
036100     EXIT.
036200
036300 213000-begin-credit-one-mark.
036400     IF ws-mark-token(ws-mark-idx) = "1"
036500        AND ws-mark-idx <= ws-cand-count
036600         SET ws-cnd-idx TO ws-mark-idx
036700         ADD ws-cte-01 TO ws-cnd-votes(ws-cnd-idx)
036800         SET ws-pty-idx TO ws-cnd-party-idx(ws-cnd-idx)
036900         IF ws-pty-idx > 0 AND ws-pty-idx <= ws-party-count
037000             ADD ws-cte-01 TO ws-pty-votes(ws-pty-idx)
037100         END-IF
037200     END-IF.
037300 213000-end-credit-one-mark.
037400     EXIT.
037500
037600*---------------------------------------------------------------
037700* QUOTA, INITIAL (FIRST) ALLOCATION, THEN LARGEST-REMAINDER
037800* SECOND ALLOCATION.  SAME SHAPE AS ELECCPL - ALL ARITHMETIC
037900* TRUNCATES TOWARD ZERO - SEE REQ 91-0027.
038000*---------------------------------------------------------------
038100 300000-begin-seat-calculation.
038200*** NO ROUNDED CLAUSE ON ANY COMPUTE IN THIS PARAGRAPH RANGE -
038300*** COMPUTE TRUNCATES TOWARD ZERO WHEN ROUNDED IS OMITTED.
038400     COMPUTE ws-quota =
038500             ec-total-votes / ec-total-seats
038600
038700     MOVE 0 TO ws-seats-assigned
038800     SET ws-pty-idx TO 1
038900     PERFORM 310000-begin-initial-allocation
039000        THRU 310000-end-initial-allocation
039100       VARYING ws-pty-idx FROM 1 BY 1
039200         UNTIL ws-pty-idx > ws-party-count
039300
039400     COMPUTE ws-remaining-seats =
039500             ec-total-seats - ws-seats-assigned
039600
039700     PERFORM 320000-begin-largest-remainder-round
039800        THRU 320000-end-largest-remainder-round
039900       UNTIL ws-remaining-seats NOT > 0.
040000 300000-end-seat-calculation.
040100     EXIT.
040200
040300 310000-begin-initial-allocation.
040400     IF ws-pty-votes(ws-pty-idx) < ws-quota
040500         MOVE 0 TO ws-pty-init-seats(ws-pty-idx)
040600     ELSE
040700         COMPUTE ws-pty-init-seats(ws-pty-idx) =
040800                 ws-pty-votes(ws-pty-idx) / ws-quota
040900     END-IF
041000
041100     COMPUTE ws-quota-times-seats =
041200             ws-pty-init-seats(ws-pty-idx) * ws-quota
041300
041400     COMPUTE ws-pty-remainder(ws-pty-idx) =
041500             ws-pty-votes(ws-pty-idx) - ws-quota-times-seats
041600
041700     ADD ws-pty-init-seats(ws-pty-idx) TO ws-seats-assigned
041800     MOVE "N" TO ws-pty-won-flag(ws-pty-idx).
041900 310000-end-initial-allocation.
042000     EXIT.
042100
042200*---------------------------------------------------------------
042300* ONE SEAT OF THE LARGEST-REMAINDER ROUND.  AMONG PARTIES THAT
042400* HAVE NOT YET WON A SEAT THIS ROUND, FIND THE HIGHEST REMAINDER
042500* AND COLLECT EVERY PARTY TIED AT THAT VALUE; A TIE IS BROKEN BY
042600* FUNCTION RANDOM (REQ 93-0201).  WHEN EVERY PARTY HAS WON ONCE,
042700* THE ROUND FLAGS RESET AND THE NEXT CALL STARTS A FRESH ROUND.
042800*---------------------------------------------------------------
042900 320000-begin-largest-remainder-round.
043000     MOVE -1 TO ws-high-remainder
043100     MOVE 0  TO ws-tie-count
043200     MOVE 0  TO ws-won-count-this-round
043300
043400     SET ws-ptyr-idx TO 1
043500     PERFORM 321000-begin-scan-for-high-remainder
043600        THRU 321000-end-scan-for-high-remainder
043700       VARYING ws-ptyr-idx FROM 1 BY 1
043800         UNTIL ws-ptyr-idx > ws-party-count
043900
044000     IF ws-won-count-this-round >= ws-party-count
044100         SET ws-ptyr-idx TO 1
044200         PERFORM 325000-begin-clear-round-flag
044300            THRU 325000-end-clear-round-flag
044400           VARYING ws-ptyr-idx FROM 1 BY 1
044500             UNTIL ws-ptyr-idx > ws-party-count
044600     ELSE
044700         MOVE 0 TO ws-tie-count
044800         SET ws-ptyr-idx TO 1
044900         PERFORM 322000-begin-collect-ties
045000            THRU 322000-end-collect-ties
045100           VARYING ws-ptyr-idx FROM 1 BY 1
045200             UNTIL ws-ptyr-idx > ws-party-count
045300
045400         PERFORM 323000-begin-pick-one-tied-party
045500            THRU 323000-end-pick-one-tied-party
045600
045700         SET ws-pty-idx TO ws-picked-party
045800         ADD ws-cte-01 TO ws-pty-second(ws-pty-idx)
045900         MOVE "Y" TO ws-ptyr-won-flag(ws-pty-idx)
046000         SUBTRACT ws-cte-01 FROM ws-remaining-seats
046100     END-IF.
046200 320000-end-largest-remainder-round.
046300     EXIT.
046400
046500 321000-begin-scan-for-high-remainder.
046600     IF ws-ptyr-won-flag(ws-ptyr-idx) = "Y"
046700         ADD ws-cte-01 TO ws-won-count-this-round
046800     ELSE
046900         IF ws-ptyr-remainder(ws-ptyr-idx) > ws-high-remainder
047000             MOVE ws-ptyr-remainder(ws-ptyr-idx)
047100               TO ws-high-remainder
047200         END-IF
047300     END-IF.
047400 321000-end-scan-for-high-remainder.
047500     EXIT.
047600
047700 322000-begin-collect-ties.
047800     IF ws-ptyr-won-flag(ws-ptyr-idx) = "N"
047900        AND ws-ptyr-remainder(ws-ptyr-idx) = ws-high-remainder
048000         ADD ws-cte-01 TO ws-tie-count
048100         MOVE ws-ptyr-idx TO ws-tie-index(ws-tie-count)
048200     END-IF.
048300 322000-end-collect-ties.
048400     EXIT.
048500
048600 323000-begin-pick-one-tied-party.
048700     IF ws-tie-count = 1
048800         MOVE ws-tie-index(1) TO ws-picked-party
048900     ELSE
049000         ADD ws-cte-01 TO ws-seed
049100         MOVE FUNCTION RANDOM(ws-seed) TO ws-random-draw
049200         COMPUTE ws-tie-pick = (ws-random-draw * ws-tie-count)
049300                              + 1
049400         IF ws-tie-pick > ws-tie-count
049500             MOVE ws-tie-count TO ws-tie-pick
049600         END-IF
049700         SET ws-tie-idx TO ws-tie-pick
049800         MOVE ws-tie-index(ws-tie-idx) TO ws-picked-party
049900     END-IF.
050000 323000-end-pick-one-tied-party.
050100     EXIT.
050200
050300 325000-begin-clear-round-flag.
050400     MOVE "N" TO ws-ptyr-won-flag(ws-ptyr-idx).
050500 325000-end-clear-round-flag.
050600     EXIT.
050700
050800*---------------------------------------------------------------
050900* CANDIDATE SEAT ASSIGNMENT.  SAME SELECTION SORT AS ELECCPL,
051000* BUT A CANDIDATE ALREADY FLAGGED SEATED (FROM AN EARLIER PARTY
051100* PASS - CANNOT HAPPEN WITHIN ONE PARTY, BUT THE SKIP IS KEPT
051200* FOR SAFETY PER REQ 92-0148) IS PASSED OVER, AND THE WALK
051300* STOPS AS SOON AS THE PARTY'S SEAT COUNT IS USED UP.
051400*---------------------------------------------------------------
051500 400000-begin-assign-candidate-seats.
051600     SET ws-pty-idx TO 1
051700     PERFORM 410000-begin-assign-one-partys-seats
051800        THRU 410000-end-assign-one-partys-seats
051900       VARYING ws-pty-idx FROM 1 BY 1
052000         UNTIL ws-pty-idx > ws-party-count.
052100 400000-end-assign-candidate-seats.
052200     EXIT.
052300
052400 410000-begin-assign-one-partys-seats.
052500     COMPUTE ws-seats-to-fill =
052600             ws-pty-init-seats(ws-pty-idx)
052700           + ws-pty-second(ws-pty-idx)
052800     IF ws-seats-to-fill > 0
052900         PERFORM 420000-begin-find-party-candidate-range
053000            THRU 420000-end-find-party-candidate-range
053100         PERFORM 430000-begin-sort-range-descending
053200            THRU 430000-end-sort-range-descending
053300         MOVE ws-seats-to-fill TO ws-seats-left-this-party
053400         PERFORM 440000-begin-flag-top-n-seated
053500            THRU 440000-end-flag-top-n-seated
053600     END-IF.
053700 410000-end-assign-one-partys-seats.
053800     EXIT.
053900
054000*---------------------------------------------------------------
054100* THIS MIN/MAX SCAN ONLY WORKS BECAUSE ELECLOAD KEEPS EACH
054200* PARTY'S CANDIDATES TOGETHER IN WS-CAND-TABLE - A CANDIDATE
054300* PICKED UP OFF A LATER BALLOT FILE FOR A PARTY ALREADY ON FILE
054400* IS INSERTED NEXT TO HIS OWN PARTY, NOT TACKED ON AT THE END
054500* OF THE TABLE (SEE 135200/135300 IN ELECLOAD).  REQ 07-0091.
054600*---------------------------------------------------------------
054700 420000-begin-find-party-candidate-range.
054800     MOVE 0 TO ws-best-start
054900     MOVE 0 TO ws-best-end
055000     SET ws-cnd-idx TO 1
055100     PERFORM 421000-begin-test-one-range-member
055200        THRU 421000-end-test-one-range-member
055300       VARYING ws-cnd-idx FROM 1 BY 1
055400         UNTIL ws-cnd-idx > ws-cand-count.
055500 420000-end-find-party-candidate-range.
055600     EXIT.
055700
055800 421000-begin-test-one-range-member.
055900     IF ws-cnd-party-idx(ws-cnd-idx) = ws-pty-idx
056000         IF ws-best-start = 0
056100             SET ws-best-start TO ws-cnd-idx
056200         END-IF
056300         SET ws-best-end TO ws-cnd-idx
056400     END-IF.
056500 421000-end-test-one-range-member.
056600     EXIT.
056700
056800*---------------------------------------------------------------
056900* SELECTION SORT, DESCENDING, RESTRICTED TO ONE PARTY'S RANGE
057000* OF THE CANDIDATE TABLE.  SAME SHAPE AS THE SHOP'S SEARCHER
057100* SELECTION-SORT PARAGRAPH, BUT ON VOTES AND HELD TO A SUB-RANGE
057200* SO ONE PARTY'S CANDIDATES NEVER CROSS INTO ANOTHER'S.
057300*---------------------------------------------------------------
057400 430000-begin-sort-range-descending.
057500     IF ws-best-start > 0
057600         PERFORM 431000-begin-sort-one-pass
057700            THRU 431000-end-sort-one-pass
057800           VARYING ws-i FROM ws-best-start BY 1
057900             UNTIL ws-i >= ws-best-end
058000     END-IF.
058100 430000-end-sort-range-descending.
058200     EXIT.
058300
058400 431000-begin-sort-one-pass.
058500     SET ws-cnd-idx TO ws-i
058600     PERFORM 432000-begin-sort-inner-test
058700        THRU 432000-end-sort-inner-test
058800       VARYING ws-j FROM ws-i BY 1
058900         UNTIL ws-j > ws-best-end.
059000 431000-end-sort-one-pass.
059100     EXIT.
059200
059300 432000-begin-sort-inner-test.
059400     IF ws-cnd-votes(ws-j) > ws-cnd-votes(ws-cnd-idx)
059500         SET ws-cnd-idx TO ws-j
059600     END-IF
059700     IF ws-j = ws-best-end AND ws-cnd-idx NOT = ws-i
059800         MOVE ws-cand(ws-cnd-idx) TO ws-cnd-swap-entry
059900         MOVE ws-cand(ws-i)       TO ws-cand(ws-cnd-idx)
060000         MOVE ws-cnd-swap-entry   TO ws-cand(ws-i)
060100     END-IF.
060200 432000-end-sort-inner-test.
060300     EXIT.
060400
060500 440000-begin-flag-top-n-seated.
060600     SET ws-cnd-idx TO ws-best-start
060700     PERFORM 441000-begin-flag-one-seated
060800        THRU 441000-end-flag-one-seated
060900       UNTIL ws-cnd-idx > ws-best-end
061000          OR ws-seats-left-this-party NOT > 0.
061100 440000-end-flag-top-n-seated.
061200     EXIT.
061300
061400 441000-begin-flag-one-seated.
061500     IF ws-cnd-has-seat(ws-cnd-idx) = "N"
061600         MOVE "Y" TO ws-cnd-has-seat(ws-cnd-idx)
061700         ADD ws-cte-01 TO ws-cnd-seats(ws-cnd-idx)
061800         SUBTRACT ws-cte-01 FROM ws-seats-left-this-party
061900     END-IF
062000     SET ws-cnd-idx UP BY 1.
062100 441000-end-flag-one-seated.
062200     EXIT.
062300
062400 500000-begin-display-progress.
062500     SET ws-pty-idx TO 1
062600     PERFORM 510000-begin-display-one-party
062700        THRU 510000-end-display-one-party
062800       VARYING ws-pty-idx FROM 1 BY 1
062900         UNTIL ws-pty-idx > ws-party-count.
063000 500000-end-display-progress.
063100     EXIT.
063200
063300 510000-begin-display-one-party.
063400     DISPLAY "ELECOPL - " ws-pty-name(ws-pty-idx)
063500             " VOTES " ws-pty-votes(ws-pty-idx)
063600             " INIT " ws-pty-init-seats(ws-pty-idx)
063700             " SECOND " ws-pty-second(ws-pty-idx).
063800 510000-end-display-one-party.
063900     EXIT.
064000
064100*---------------------------------------------------------------
064200* REWRITES PARTYWRK/CANDWRK WITH THE ALLOCATION JUST COMPUTED.
064300* THE FILES ARE CLOSED AND RE-OPENED I-O SO THE SEQUENTIAL
064400* POSITION STARTS OVER AT RECORD ONE.
064500*---------------------------------------------------------------
064600 600000-begin-rewrite-work-files.
064700     OPEN I-O partywrk
064800     SET ws-pty-idx TO 1
064900     PERFORM 610000-begin-rewrite-one-party
065000        THRU 610000-end-rewrite-one-party
065100       VARYING ws-pty-idx FROM 1 BY 1
065200         UNTIL ws-pty-idx > ws-party-count
065300     CLOSE partywrk
065400
065500     OPEN I-O candwrk
065600     SET ws-cnd-idx TO 1
065700     PERFORM 620000-begin-rewrite-one-candidate
065800        THRU 620000-end-rewrite-one-candidate
065900       VARYING ws-cnd-idx FROM 1 BY 1
066000         UNTIL ws-cnd-idx > ws-cand-count
066100     CLOSE candwrk.
066200 600000-end-rewrite-work-files.
066300     EXIT.
066400
066500 610000-begin-rewrite-one-party.
066600     READ partywrk
066700     IF pwk-match-key NOT = ws-pty-name(ws-pty-idx)
066800         DISPLAY "ELECOPL - PARTYWRK OUT OF SEQUENCE AT RRN "
066900                 ws-partywrk-rrn
067000     END-IF
067100     MOVE ws-pty-init-seats(ws-pty-idx)
067200       TO pw-party-init-seats
067300     MOVE ws-pty-second(ws-pty-idx)
067400       TO pw-party-second-seats
067500     MOVE ws-pty-remainder(ws-pty-idx)
067600       TO pw-party-remainder
067700     COMPUTE pw-party-final-seats =
067800             ws-pty-init-seats(ws-pty-idx)
067900           + ws-pty-second(ws-pty-idx)
068000     MOVE ws-pty-votes(ws-pty-idx) TO pw-party-votes
068100     REWRITE party-work-rec.
068200 610000-end-rewrite-one-party.
068300     EXIT.
068400
068500 620000-begin-rewrite-one-candidate.
068600     READ candwrk
068700     IF cwk-match-key NOT = ws-cnd-name(ws-cnd-idx)
068800         DISPLAY "ELECOPL - CANDWRK OUT OF SEQUENCE AT RRN "
068900                 ws-candwrk-rrn
069000     END-IF
069100     MOVE ws-cnd-votes(ws-cnd-idx)    TO cw-cand-votes
069200     MOVE ws-cnd-seats(ws-cnd-idx)    TO cw-cand-seats
069300     MOVE ws-cnd-has-seat(ws-cnd-idx) TO cw-cand-has-seat-flag
069400     REWRITE cand-work-rec.
069500 620000-end-rewrite-one-candidate.
069600     EXIT.
069700
069800 END PROGRAM ElecOPL.
